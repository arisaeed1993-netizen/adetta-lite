000100*-------------------------------------------------------------*
000200*  ADETTA LITE  -  INVOICE REGISTER RECORD  (50 BYTES)           *
000300*-------------------------------------------------------------*
000400*  ONE RECORD PER POSTED DELIVERY.  CREATED BY ADLTDLV (STATUS  *
000500*  ALWAYS OPEN, PAID-TO-DATE IMPLICITLY ZERO); RE-READ, UPDATED  *
000600*  AND RE-WRITTEN BY ADLTPAY AFTER EACH PAYMENT RUN; READ AGAIN  *
000700*  BY ADLTRPT FOR THE OPEN-BALANCE AND REVENUE SECTIONS.         *
000800*-------------------------------------------------------------*
000900*  CHANGE LOG                                                 *
001000*  2014-03-11  PBK  ORIGINAL INVOICE TABLE DECLARATION (DB2)     *
001100*  1993-10-11  RBN  REQ 7642 - REBUILT AS A FLAT INVOICE         *
001200*                   REGISTER RECORD FOR THE POSTING RUN          *
001300*  1993-10-18  RBN  REQ 7642 - INV-STATUS WIDENED TO X(7) TO     *
001400*                   HOLD 'PARTIAL' AS WELL AS 'OPEN'/'PAID'      *
001500*  1998-11-30  HLK  Y2K REQ 9910 - INV-ISSUED/INV-DUE CONFIRMED  *
001600*                   ALREADY CARRY A FULL 4-DIGIT YEAR            *
001700*  2011-11-08  DNT  REQ 12399 - INVREG-RECORD-LENGTH ADDED     *
001800*                   SO A CALLER CAN SANITY-CHECK THE LAYOUT     *
001900*-------------------------------------------------------------*
002000*    LENGTH OF THE RECORD BELOW, FOR SANITY CHECKS ONLY
002100 77  INVREG-RECORD-LENGTH      PIC 9(3)       VALUE 050.
002200 01  INVREG-RECORD.
002300     03  INV-ID                    PIC 9(5).
002400     03  INV-DLV-ID                PIC 9(5).
002500*        -----------------------------------------------------
002600*        QTY * UNIT PRICE, EXACT, NO ROUNDING - BOTH FACTORS
002700*        ARE FIXED-DECIMAL SO THE PRODUCT IS ALWAYS EXACT
002800*        -----------------------------------------------------
002900     03  INV-TOTAL                 PIC 9(9)V99.
003000     03  INV-ISSUED.
003100         05  INV-ISSUED-YYYY       PIC 9(4).
003200         05  INV-ISSUED-MM         PIC 9(2).
003300         05  INV-ISSUED-DD         PIC 9(2).
003400     03  INV-DUE.
003500         05  INV-DUE-YYYY          PIC 9(4).
003600         05  INV-DUE-MM            PIC 9(2).
003700         05  INV-DUE-DD            PIC 9(2).
003800*        -----------------------------------------------------
003900*        'OPEN    ', 'PARTIAL ' OR 'PAID    ' - SET BY ADLTDLV
004000*        AT CREATION AND RE-DERIVED BY ADLTPAY AFTER EVERY
004100*        PAYMENT RUN FROM CUMULATIVE PAYMENTS VS INV-TOTAL
004200*        -----------------------------------------------------
004300     03  INV-STATUS                PIC X(7).
004400     03  FILLER                    PIC X(6).
004500*-------------------------------------------------------------*
004600*    ALTERNATE VIEW - ISSUE AND DUE DATE AS TWO 8-DIGIT          *
004700*    NUMERIC FIELDS, FOR THE CALENDAR-ARITHMETIC AND 30-DAY      *
004800*    REVENUE-WINDOW PARAGRAPHS                                  *
004900*-------------------------------------------------------------*
005000 01  INVREG-DATE-VIEW REDEFINES INVREG-RECORD.
005100     03  FILLER                    PIC X(21).
005200     03  IV-ISSUED-N               PIC 9(8).
005300     03  IV-DUE-N                  PIC 9(8).
005400     03  FILLER                    PIC X(13).
005500*-------------------------------------------------------------*
005600*    ALTERNATE VIEW - INV-TOTAL SPLIT INTO WHOLE/CENTS, USED     *
005700*    BY THE OPEN-BALANCE AND REVENUE EDIT PARAGRAPHS IN ADLTRPT  *
005800*-------------------------------------------------------------*
005900 01  INVREG-TOTAL-VIEW REDEFINES INVREG-RECORD.
006000     03  FILLER                    PIC X(10).
006100     03  IV-TOTAL-WHOLE            PIC 9(9).
006200     03  IV-TOTAL-CENTS            PIC 99.
006300     03  FILLER                    PIC X(29).
