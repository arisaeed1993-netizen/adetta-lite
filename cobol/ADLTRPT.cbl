000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    ADLTRPT.
000400 AUTHOR.        RUTH BENSON.
000500 INSTALLATION.  ADETTA LITE WHOLESALE - DATA PROCESSING.
000600 DATE-WRITTEN.  1993-10-25.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*
001000* Purpose: build the daily management report - the stock
001100* listing with low-stock warnings, the open-balance-per-
001200* customer section, and the 30-day revenue total
001300* Initial Version Created: 1993-10-25
001400*
001500**********************************************************
001600*  CHANGE LOG                                               *
001700*  1993-10-25  RBN  REQ 7642 - ORIGINAL VERSION, REWORKED     *
001800*                   FROM THE OLD INVOICE-SUBMISSION PRINT     *
001900*                   PROGRAM INTO THE DAILY MANAGEMENT REPORT  *
002000*  1993-11-03  RBN  REQ 7642 - ADDS THE OPEN-BALANCE SECTION,  *
002100*                   TRACING EACH INVOICE BACK TO A CUSTOMER    *
002200*                   THROUGH THE DAY'S DELIVERY TRANSACTIONS    *
002300*  1993-11-10  RBN  REQ 7642 - ADDS THE PAYMENT-REGISTER RE-   *
002400*                   READ SO PARTIAL INVOICES SHOW THE TRUE     *
002500*                   REMAINING BALANCE, NOT THE FULL TOTAL       *
002600*  1994-01-05  RBN  REQ 7642 - ADDS THE 30-DAY REVENUE LINE    *
002700*                   USING THE CALENDAR CUTOFF, NOT A RAW       *
002800*                   SUBTRACT ON THE PACKED YYYYMMDD FIELD       *
002900*  1998-12-14  HLK  Y2K REQ 9910 - CUTOFF-YEAR CALCULATION     *
003000*                   CONFIRMED TO CARRY A FULL 4-DIGIT YEAR      *
003100*  2006-02-06  DNT  REQ 11408 - REVENUE WINDOW NOW TAKEN FROM   *
003200*                   RC-REVENUE-WINDOW-DAYS INSTEAD OF A FIXED   *
003300*                   30 WIRED INTO THIS PROGRAM                  *
003400*  2011-09-19  DNT  REQ 12392 - EVERY TABLE LOAD AND REPORT      *
003500*                   SECTION NOW PERFORMS THRU ITS OWN EXIT       *
003600*                   PARAGRAPH - A PLAIN PERFORM OF THE HEADER     *
003700*                   PARAGRAPH ALONE NEVER REACHED THE READ OR    *
003800*                   WRITE LOOP BELOW IT                          *
003900*  2011-11-08  DNT  REQ 12404 - DI-DLV-NOTE AND RI-PAY-NOTE       *
004000*                   WIDENED BACK TO X(23)/X(17) TO MATCH THE      *
004100*                   DLVTRAN/PAYREG RECORD LAYOUTS EXACTLY          *
004200*  2011-11-08  DNT  REQ 12406 - WS-MGMTRPT-LINES-WRITTEN ADDED   *
004300*                   SO THE TOTAL PRINT LINE COUNT SHOWS ON THE    *
004400*                   END-OF-RUN COMPLETION MESSAGE                 *
004500**********************************************************
004600 ENVIRONMENT DIVISION.
004700*---------------------------------------------------------
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS NUMERIC-KEY IS '0' THRU '9'
005200     UPSI-0 IS ADLTRPT-TEST-RUN-SWITCH.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PRODMST-IN
005600         ASSIGN TO PRODOUT
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS WS-PRODMST-IN-FS.
005900
006000     SELECT CUSTMST-IN
006100         ASSIGN TO CUSTIN
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-CUSTMST-IN-FS.
006400
006500     SELECT DLVTRAN-IN
006600         ASSIGN TO DLVTRAN
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-DLVTRAN-IN-FS.
006900
007000     SELECT INVUPD-IN
007100         ASSIGN TO INVUPD
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-INVUPD-IN-FS.
007400
007500     SELECT PAYREG-IN
007600         ASSIGN TO PAYREG
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS WS-PAYREG-IN-FS.
007900
008000     SELECT MGMTRPT-OUT
008100         ASSIGN TO MGMTRPT
008200         ORGANIZATION IS SEQUENTIAL
008300         FILE STATUS IS WS-MGMTRPT-OUT-FS.
008400**********************************************************
008500 DATA DIVISION.
008600*---------------------------------------------------------
008700 FILE SECTION.
008800*-------------------------------------------------------------*
008900*    UPDATED PRODUCT MASTER, AS WRITTEN BY ADLTDLV                *
009000*-------------------------------------------------------------*
009100 FD  PRODMST-IN
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 80 CHARACTERS
009400     DATA RECORD IS PI-PRODUCT-REC.
009500 01  PI-PRODUCT-REC.
009600     05  PI-PROD-ID                PIC 9(5).
009700     05  PI-PROD-NAME              PIC X(25).
009800     05  PI-PROD-SKU               PIC X(12).
009900     05  PI-PROD-PRICE             PIC 9(7)V99.
010000     05  PI-PROD-STOCK             PIC S9(7).
010100     05  PI-PROD-MIN               PIC 9(5).
010200     05  FILLER                    PIC X(17).
010300*-------------------------------------------------------------*
010400*    CUSTOMER MASTER - RE-READ HERE SOLELY FOR CUST-NAME ON      *
010500*    THE OPEN-BALANCE SECTION                                    *
010600*-------------------------------------------------------------*
010700 FD  CUSTMST-IN
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 80 CHARACTERS
011000     DATA RECORD IS CI-CUSTOMER-REC.
011100 01  CI-CUSTOMER-REC.
011200     05  CI-CUST-ID                PIC 9(5).
011300     05  CI-CUST-NAME              PIC X(25).
011400     05  CI-CUST-ADDRESS           PIC X(25).
011500     05  CI-CUST-CONTACT           PIC X(15).
011600     05  CI-CUST-TERMS             PIC 9(3).
011700     05  FILLER                    PIC X(7).
011800*-------------------------------------------------------------*
011900*    THE DAY'S DELIVERY TRANSACTIONS - RE-READ HERE SOLELY TO    *
012000*    TRACE AN INVOICE'S DELIVERY BACK TO THE OWNING CUSTOMER     *
012100*-------------------------------------------------------------*
012200 FD  DLVTRAN-IN
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 60 CHARACTERS
012500     DATA RECORD IS DI-DELIVERY-REC.
012600 01  DI-DELIVERY-REC.
012700     05  DI-DLV-ID                 PIC 9(5).
012800     05  DI-DLV-DATE.
012900         10  DI-DLV-DATE-YYYY      PIC 9(4).
013000         10  DI-DLV-DATE-MM        PIC 9(2).
013100         10  DI-DLV-DATE-DD        PIC 9(2).
013200     05  DI-DLV-CUST-ID            PIC 9(5).
013300     05  DI-DLV-PROD-ID            PIC 9(5).
013400     05  DI-DLV-QTY                PIC 9(5).
013500     05  DI-DLV-UNIT-PRC           PIC 9(7)V99.
013600     05  DI-DLV-NOTE               PIC X(23).
013700*-------------------------------------------------------------*
013800*    UPDATED INVOICE REGISTER, AS WRITTEN BY ADLTPAY              *
013900*-------------------------------------------------------------*
014000 FD  INVUPD-IN
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 50 CHARACTERS
014300     DATA RECORD IS VI-INVOICE-REC.
014400 01  VI-INVOICE-REC.
014500     05  VI-INV-ID                 PIC 9(5).
014600     05  VI-INV-DLV-ID             PIC 9(5).
014700     05  VI-INV-TOTAL              PIC 9(9)V99.
014800     05  VI-INV-ISSUED.
014900         10  VI-ISSUED-YYYY        PIC 9(4).
015000         10  VI-ISSUED-MM          PIC 9(2).
015100         10  VI-ISSUED-DD          PIC 9(2).
015200     05  VI-INV-DUE.
015300         10  VI-DUE-YYYY           PIC 9(4).
015400         10  VI-DUE-MM             PIC 9(2).
015500         10  VI-DUE-DD             PIC 9(2).
015600     05  VI-INV-STATUS             PIC X(7).
015700     05  FILLER                    PIC X(6).
015800*-------------------------------------------------------------*
015900*    PAYMENT REGISTER, AS WRITTEN BY ADLTPAY - RE-READ HERE      *
016000*    SOLELY TO ACCUMULATE PAID-TO-DATE PER INVOICE                *
016100*-------------------------------------------------------------*
016200 FD  PAYREG-IN
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 50 CHARACTERS
016500     DATA RECORD IS RI-PAYMENT-REC.
016600 01  RI-PAYMENT-REC.
016700     05  RI-PAY-ID                 PIC 9(5).
016800     05  RI-PAY-INV-ID             PIC 9(5).
016900     05  RI-PAY-AMOUNT             PIC 9(9)V99.
017000     05  RI-PAY-DATE.
017100         10  RI-PAY-DATE-YYYY      PIC 9(4).
017200         10  RI-PAY-DATE-MM        PIC 9(2).
017300         10  RI-PAY-DATE-DD        PIC 9(2).
017400     05  RI-PAY-METHOD             PIC X(4).
017500     05  RI-PAY-NOTE               PIC X(17).
017600*-------------------------------------------------------------*
017700*    THE MANAGEMENT REPORT ITSELF - ONE PRINT LINE PER RECORD     *
017800*-------------------------------------------------------------*
017900 FD  MGMTRPT-OUT
018000     LABEL RECORDS ARE STANDARD
018100     RECORD CONTAINS 132 CHARACTERS
018200     DATA RECORD IS MGMTRPT-LINE.
018300 01  MGMTRPT-LINE                  PIC X(132).
018400**********************************************************
018500 WORKING-STORAGE SECTION.
018600*    switches
018700 01  MENU-SWITCHES.
018800     05  WS-EOF-SWITCH             PIC X(1) VALUE 'N'.
018900         88  EOF-DRIVEN-FILE           VALUE 'Y'.
019000     05  WS-DELIVERY-FOUND-SWITCH  PIC X(1) VALUE 'N'.
019100         88  DELIVERY-FOUND            VALUE 'Y'.
019200     05  WS-CUSTOMER-FOUND-SWITCH  PIC X(1) VALUE 'N'.
019300         88  CUSTOMER-FOUND            VALUE 'Y'.
019400     05  WS-PAYMENT-FOUND-SWITCH   PIC X(1) VALUE 'N'.
019500         88  PAYMENT-FOUND             VALUE 'Y'.
019600     05  WS-LOW-STOCK-SEEN-SWITCH  PIC X(1) VALUE 'N'.
019700         88  LOW-STOCK-SEEN            VALUE 'Y'.
019800
019900 01  FILE-STATUS-FIELDS.
020000     05  WS-PRODMST-IN-FS          PIC XX.
020100         88  PRODMST-IN-SUCCESSFUL     VALUE '00'.
020200     05  WS-CUSTMST-IN-FS          PIC XX.
020300         88  CUSTMST-IN-SUCCESSFUL     VALUE '00'.
020400     05  WS-DLVTRAN-IN-FS          PIC XX.
020500         88  DLVTRAN-IN-SUCCESSFUL     VALUE '00'.
020600     05  WS-INVUPD-IN-FS           PIC XX.
020700         88  INVUPD-IN-SUCCESSFUL      VALUE '00'.
020800     05  WS-PAYREG-IN-FS           PIC XX.
020900         88  PAYREG-IN-SUCCESSFUL      VALUE '00'.
021000     05  WS-MGMTRPT-OUT-FS         PIC XX.
021100         88  MGMTRPT-OUT-SUCCESSFUL    VALUE '00'.
021200
021300*    in-memory tables - the customer and delivery tables let
021400*    an invoice be traced back to the owning customer; the
021500*    payment table lets each invoice's true paid-to-date be
021600*    count of report print lines written this run, displayed
021700*    at Z0100-EXIT-PROGRAM along with the completion message
021800 77  WS-MGMTRPT-LINES-WRITTEN  PIC 9(7) COMP VALUE ZERO.
021900*    found without a second posting pass
022000 01  TABLE-CONTROL.
022100     05  WS-CUSTOMER-COUNT         PIC 9(4) COMP.
022200     05  WS-DELIVERY-COUNT         PIC 9(5) COMP.
022300     05  WS-INVOICE-COUNT          PIC 9(5) COMP.
022400     05  WS-PAYMENT-COUNT          PIC 9(5) COMP.
022500     05  WS-LOW-STOCK-PTR          PIC 9(4) COMP VALUE 1.
022600
022700 01  CUSTOMER-TABLE-AREA.
022800     05  CUSTOMER-TABLE OCCURS 200 TIMES
022900             INDEXED BY CT-IDX.
023000         10  CT-CUST-ID            PIC 9(5).
023100         10  CT-CUST-NAME          PIC X(25).
023200         10  CT-OPEN-BALANCE       PIC 9(9)V99.
023300
023400 01  DELIVERY-TABLE-AREA.
023500     05  DELIVERY-TABLE OCCURS 2000 TIMES
023600             INDEXED BY DT-IDX.
023700         10  DT-DLV-ID             PIC 9(5).
023800         10  DT-CUST-ID            PIC 9(5).
023900
024000 01  INVOICE-TABLE-AREA.
024100     05  INVOICE-TABLE OCCURS 2000 TIMES
024200             INDEXED BY VT-IDX.
024300         10  VT-INV-ID             PIC 9(5).
024400         10  VT-INV-DLV-ID         PIC 9(5).
024500         10  VT-INV-TOTAL          PIC 9(9)V99.
024600         10  VT-INV-ISSUED-YYYY    PIC 9(4).
024700         10  VT-INV-ISSUED-MM      PIC 9(2).
024800         10  VT-INV-ISSUED-DD      PIC 9(2).
024900         10  VT-INV-STATUS         PIC X(7).
025000
025100 01  PAYMENT-TABLE-AREA.
025200     05  PAYMENT-TABLE OCCURS 2000 TIMES
025300             INDEXED BY PT-IDX.
025400         10  PT-INV-ID             PIC 9(5).
025500         10  PT-PAID-TO-DATE       PIC 9(9)V99.
025600
025700*    stock-listing line and running low-stock warning text
025800 01  WR-STOCK-LINE.
025900     05  WL-PROD-ID-ED             PIC ZZZZ9.
026000     05  FILLER                    PIC X(2)  VALUE SPACE.
026100     05  WL-PROD-NAME              PIC X(25).
026200     05  FILLER                    PIC X(2)  VALUE SPACE.
026300     05  WL-PROD-SKU               PIC X(12).
026400     05  FILLER                    PIC X(2)  VALUE SPACE.
026500     05  WL-PROD-PRICE-ED          PIC Z,ZZZ,ZZ9.99.
026600     05  FILLER                    PIC X(2)  VALUE SPACE.
026700     05  WL-PROD-STOCK-ED          PIC ----Z,ZZ9.
026800     05  FILLER                    PIC X(2)  VALUE SPACE.
026900     05  WL-PROD-MIN-ED            PIC ZZZZ9.
027000     05  FILLER                    PIC X(2)  VALUE SPACE.
027100     05  WL-LOW-STOCK-FLAG         PIC X(9).
027200     05  FILLER                    PIC X(42) VALUE SPACE.
027300
027400 01  WS-LOW-STOCK-LIST             PIC X(70) VALUE SPACE.
027500
027600*    open-balance line and running grand total
027700 01  WR-BALANCE-LINE.
027800     05  WL-CUST-NAME              PIC X(25).
027900     05  FILLER                    PIC X(4)  VALUE SPACE.
028000     05  WL-CUST-BALANCE-ED        PIC Z,ZZZ,ZZ9.99.
028100     05  FILLER                    PIC X(91) VALUE SPACE.
028200
028300 01  WS-GRAND-TOTAL-BALANCE        PIC 9(9)V99 VALUE ZERO.
028400*-------------------------------------------------------------*
028500*    ALTERNATE VIEW - THE BALANCE LINE'S EDITED AMOUNT, USED     *
028600*    FOR THE PER-CUSTOMER TRACE DISPLAY WHEN THE UPSI-0 TEST-     *
028700*    RUN SWITCH IS ON                                            *
028800*-------------------------------------------------------------*
028900 01  WR-BALANCE-LINE-ALT REDEFINES WR-BALANCE-LINE.
029000     05  FILLER                    PIC X(29).
029100     05  WL-BAL-ED-WHOLE           PIC X(12).
029200     05  FILLER                    PIC X(91).
029300
029400*    revenue-section line and calendar cutoff work area
029500 01  WR-REVENUE-LINE.
029600     05  WL-REVENUE-TEXT           PIC X(17) VALUE
029700             'REVENUE 30 DAYS: '.
029800     05  WL-REVENUE-AMOUNT-ED      PIC Z,ZZZ,ZZ9.99.
029900     05  FILLER                    PIC X(103) VALUE SPACE.
030000
030100 01  WS-REVENUE-TOTAL              PIC 9(9)V99 VALUE ZERO.
030200
030300 01  WS-CUTOFF-DATE-CALC.
030400     05  WS-CUTOFF-YYYY            PIC 9(4) COMP.
030500     05  WS-CUTOFF-MM              PIC 9(2) COMP.
030600     05  WS-CUTOFF-DD              PIC S9(4) COMP.
030700     05  WS-DAYS-IN-PREV-MONTH     PIC 9(2) COMP.
030800     05  WS-DIVIDE-QUOT            PIC 9(4) COMP.
030900     05  WS-REM4                   PIC 9(2) COMP.
031000     05  WS-REM100                 PIC 9(2) COMP.
031100     05  WS-REM400                 PIC 9(3) COMP.
031200
031300 01  WS-CUTOFF-DATE-N              PIC 9(8) VALUE ZERO.
031400
031500 01  HEADLINE                      PIC X(78) VALUE ALL '-'.
031600**********************************************************
031700 LINKAGE SECTION.
031800*    control record passed down from ADLTMAIN
031900     COPY COPYLIB-RUNCTL.
032000**********************************************************
032100 PROCEDURE DIVISION USING RUNCTL-PARM.
032200 0000-ADLTRPT.
032300
032400     PERFORM A0100-INIT
032500     PERFORM A0200-LOAD-CUSTOMER-TABLE THRU A0200-EXIT
032600     PERFORM A0300-LOAD-DELIVERY-TABLE THRU A0300-EXIT
032700     PERFORM A0400-LOAD-PAYMENT-TABLE THRU A0400-EXIT
032800     PERFORM A0500-LOAD-INVOICE-TABLE THRU A0500-EXIT
032900     PERFORM B0100-STOCK-SECTION THRU B0100-EXIT
033000     PERFORM C0100-OPEN-BALANCE-SECTION THRU C0110-EXIT
033100     PERFORM D0100-REVENUE-SECTION THRU D0110-EXIT
033200     PERFORM Z0100-EXIT-PROGRAM
033300
033400     EXIT PROGRAM
033500     .
033600**********************************************************
033700 A0100-INIT.
033800
033900     DISPLAY HEADLINE
034000     DISPLAY 'ADLTRPT - DAILY MANAGEMENT REPORT'
034100     DISPLAY HEADLINE
034200
034300     MOVE ZERO TO WS-CUSTOMER-COUNT
034400     MOVE ZERO TO WS-DELIVERY-COUNT
034500     MOVE ZERO TO WS-INVOICE-COUNT
034600     MOVE ZERO TO WS-PAYMENT-COUNT
034700
034800     OPEN INPUT  PRODMST-IN
034900          INPUT  CUSTMST-IN
035000          INPUT  DLVTRAN-IN
035100          INPUT  INVUPD-IN
035200          INPUT  PAYREG-IN
035300          OUTPUT MGMTRPT-OUT
035400     .
035500**********************************************************
035600 A0200-LOAD-CUSTOMER-TABLE.
035700
035800     GO TO A0200-LOAD-LOOP
035900     .
036000 A0200-LOAD-LOOP.
036100
036200     READ CUSTMST-IN
036300         AT END GO TO A0200-EXIT
036400     END-READ
036500
036600     ADD 1 TO WS-CUSTOMER-COUNT
036700     SET CT-IDX TO WS-CUSTOMER-COUNT
036800
036900     MOVE CI-CUST-ID      TO CT-CUST-ID (CT-IDX)
037000     MOVE CI-CUST-NAME    TO CT-CUST-NAME (CT-IDX)
037100     MOVE ZERO            TO CT-OPEN-BALANCE (CT-IDX)
037200
037300     GO TO A0200-LOAD-LOOP
037400     .
037500 A0200-EXIT.
037600
037700     CLOSE CUSTMST-IN
037800     .
037900**********************************************************
038000 A0300-LOAD-DELIVERY-TABLE.
038100
038200     GO TO A0300-LOAD-LOOP
038300     .
038400 A0300-LOAD-LOOP.
038500
038600     READ DLVTRAN-IN
038700         AT END GO TO A0300-EXIT
038800     END-READ
038900
039000     ADD 1 TO WS-DELIVERY-COUNT
039100     SET DT-IDX TO WS-DELIVERY-COUNT
039200
039300     MOVE DI-DLV-ID       TO DT-DLV-ID (DT-IDX)
039400     MOVE DI-DLV-CUST-ID  TO DT-CUST-ID (DT-IDX)
039500
039600     GO TO A0300-LOAD-LOOP
039700     .
039800 A0300-EXIT.
039900
040000     CLOSE DLVTRAN-IN
040100     .
040200**********************************************************
040300 A0400-LOAD-PAYMENT-TABLE.
040400
040500     GO TO A0400-LOAD-LOOP
040600     .
040700 A0400-LOAD-LOOP.
040800
040900     READ PAYREG-IN
041000         AT END GO TO A0400-EXIT
041100     END-READ
041200
041300     SET PAYMENT-FOUND TO FALSE
041400     SET PT-IDX TO 1
041500     SEARCH PAYMENT-TABLE
041600         AT END
041700             NEXT SENTENCE
041800         WHEN PT-INV-ID (PT-IDX) = RI-PAY-INV-ID
041900             SET PAYMENT-FOUND TO TRUE
042000     END-SEARCH
042100
042200     IF PAYMENT-FOUND
042300         ADD RI-PAY-AMOUNT TO PT-PAID-TO-DATE (PT-IDX)
042400     ELSE
042500         ADD 1 TO WS-PAYMENT-COUNT
042600         SET PT-IDX TO WS-PAYMENT-COUNT
042700         MOVE RI-PAY-INV-ID  TO PT-INV-ID (PT-IDX)
042800         MOVE RI-PAY-AMOUNT  TO PT-PAID-TO-DATE (PT-IDX)
042900     END-IF
043000
043100     GO TO A0400-LOAD-LOOP
043200     .
043300 A0400-EXIT.
043400
043500     CLOSE PAYREG-IN
043600     .
043700**********************************************************
043800 A0500-LOAD-INVOICE-TABLE.
043900
044000     GO TO A0500-LOAD-LOOP
044100     .
044200 A0500-LOAD-LOOP.
044300
044400     READ INVUPD-IN
044500         AT END GO TO A0500-EXIT
044600     END-READ
044700
044800     ADD 1 TO WS-INVOICE-COUNT
044900     SET VT-IDX TO WS-INVOICE-COUNT
045000
045100     MOVE VI-INV-ID          TO VT-INV-ID (VT-IDX)
045200     MOVE VI-INV-DLV-ID      TO VT-INV-DLV-ID (VT-IDX)
045300     MOVE VI-INV-TOTAL       TO VT-INV-TOTAL (VT-IDX)
045400     MOVE VI-ISSUED-YYYY     TO VT-INV-ISSUED-YYYY (VT-IDX)
045500     MOVE VI-ISSUED-MM       TO VT-INV-ISSUED-MM (VT-IDX)
045600     MOVE VI-ISSUED-DD       TO VT-INV-ISSUED-DD (VT-IDX)
045700     MOVE VI-INV-STATUS      TO VT-INV-STATUS (VT-IDX)
045800
045900     GO TO A0500-LOAD-LOOP
046000     .
046100 A0500-EXIT.
046200
046300     CLOSE INVUPD-IN
046400     .
046500**********************************************************
046600*    STOCK LISTING - ONE LINE PER PRODUCT IN MASTER ORDER,        *
046700*    THEN A TRAILING WARNING LINE OR NO-WARNINGS LINE             *
046800**********************************************************
046900 B0100-STOCK-SECTION.
047000
047100     MOVE SPACE TO WS-LOW-STOCK-LIST
047200     MOVE 1     TO WS-LOW-STOCK-PTR
047300     MOVE 'N'   TO WS-EOF-SWITCH
047400
047500     GO TO B0100-READ-LOOP
047600     .
047700 B0100-READ-LOOP.
047800
047900     READ PRODMST-IN
048000         AT END SET EOF-DRIVEN-FILE TO TRUE
048100     END-READ
048200
048300     IF EOF-DRIVEN-FILE
048400         GO TO B0100-EXIT
048500     END-IF
048600
048700     PERFORM B0200-BUILD-STOCK-LINE
048800
048900     GO TO B0100-READ-LOOP
049000     .
049100 B0100-EXIT.
049200
049300     CLOSE PRODMST-IN
049400     PERFORM B0300-WRITE-LOW-STOCK-SUMMARY
049500     .
049600**********************************************************
049700 B0200-BUILD-STOCK-LINE.
049800
049900     MOVE SPACE TO WR-STOCK-LINE
050000     MOVE PI-PROD-ID      TO WL-PROD-ID-ED
050100     MOVE PI-PROD-NAME    TO WL-PROD-NAME
050200     MOVE PI-PROD-SKU     TO WL-PROD-SKU
050300     MOVE PI-PROD-PRICE   TO WL-PROD-PRICE-ED
050400     MOVE PI-PROD-STOCK   TO WL-PROD-STOCK-ED
050500     MOVE PI-PROD-MIN     TO WL-PROD-MIN-ED
050600
050700     IF PI-PROD-STOCK <= PI-PROD-MIN
050800         MOVE 'LOW STOCK' TO WL-LOW-STOCK-FLAG
050900         SET LOW-STOCK-SEEN TO TRUE
051000         STRING
051100             PI-PROD-NAME  DELIMITED BY '  '
051200             ' '           DELIMITED BY SIZE
051300             INTO WS-LOW-STOCK-LIST
051400             WITH POINTER WS-LOW-STOCK-PTR
051500         END-STRING
051600     ELSE
051700         MOVE SPACE TO WL-LOW-STOCK-FLAG
051800     END-IF
051900
052000     MOVE WR-STOCK-LINE TO MGMTRPT-LINE
052100     WRITE MGMTRPT-LINE
052200     ADD 1 TO WS-MGMTRPT-LINES-WRITTEN
052300     .
052400**********************************************************
052500 B0300-WRITE-LOW-STOCK-SUMMARY.
052600
052700     IF LOW-STOCK-SEEN
052800         MOVE SPACE TO MGMTRPT-LINE
052900         STRING
053000             'LOW STOCK WARNING - '  DELIMITED BY SIZE
053100             WS-LOW-STOCK-LIST       DELIMITED BY '  '
053200             INTO MGMTRPT-LINE
053300         END-STRING
053400         WRITE MGMTRPT-LINE
053500     ADD 1 TO WS-MGMTRPT-LINES-WRITTEN
053600     ELSE
053700         MOVE SPACE TO MGMTRPT-LINE
053800         MOVE 'NO LOW-STOCK WARNINGS' TO MGMTRPT-LINE
053900         WRITE MGMTRPT-LINE
054000     ADD 1 TO WS-MGMTRPT-LINES-WRITTEN
054100     END-IF
054200     .
054300**********************************************************
054400*    OPEN BALANCE PER CUSTOMER - EVERY NON-PAID INVOICE ADDS      *
054500*    (TOTAL - PAID) TO THE OWNING CUSTOMER'S ACCUMULATOR,         *
054600*    THE CUSTOMER FOUND VIA THE INVOICE'S DELIVERY'S CUST-ID      *
054700**********************************************************
054800 C0100-OPEN-BALANCE-SECTION.
054900
055000     MOVE ZERO TO WS-GRAND-TOTAL-BALANCE
055100     SET VT-IDX TO 1
055200     GO TO C0110-ACCUM-LOOP
055300     .
055400 C0110-ACCUM-LOOP.
055500
055600     IF VT-IDX > WS-INVOICE-COUNT
055700         GO TO C0110-EXIT
055800     END-IF
055900
056000     IF VT-INV-STATUS (VT-IDX) NOT = 'PAID   '
056100         PERFORM C0200-BUILD-BALANCE-LINE
056200     END-IF
056300
056400     SET VT-IDX UP BY 1
056500     GO TO C0110-ACCUM-LOOP
056600     .
056700 C0110-EXIT.
056800
056900     PERFORM C0300-WRITE-BALANCE-LINES
057000     .
057100**********************************************************
057200 C0200-BUILD-BALANCE-LINE.
057300
057400     SET DELIVERY-FOUND TO FALSE
057500     SET DT-IDX TO 1
057600     SEARCH DELIVERY-TABLE
057700         AT END
057800             NEXT SENTENCE
057900         WHEN DT-DLV-ID (DT-IDX) = VT-INV-DLV-ID (VT-IDX)
058000             SET DELIVERY-FOUND TO TRUE
058100     END-SEARCH
058200
058300     SET CUSTOMER-FOUND TO FALSE
058400     IF DELIVERY-FOUND
058500         SET CT-IDX TO 1
058600         SEARCH CUSTOMER-TABLE
058700             AT END
058800                 NEXT SENTENCE
058900             WHEN CT-CUST-ID (CT-IDX) = DT-CUST-ID (DT-IDX)
059000                 SET CUSTOMER-FOUND TO TRUE
059100         END-SEARCH
059200     END-IF
059300
059400     IF CUSTOMER-FOUND
059500         SET PAYMENT-FOUND TO FALSE
059600         SET PT-IDX TO 1
059700         SEARCH PAYMENT-TABLE
059800             AT END
059900                 NEXT SENTENCE
060000             WHEN PT-INV-ID (PT-IDX) = VT-INV-ID (VT-IDX)
060100                 SET PAYMENT-FOUND TO TRUE
060200         END-SEARCH
060300
060400         IF PAYMENT-FOUND
060500             COMPUTE CT-OPEN-BALANCE (CT-IDX) =
060600                 CT-OPEN-BALANCE (CT-IDX)
060700                 + VT-INV-TOTAL (VT-IDX) - PT-PAID-TO-DATE (PT-IDX)
060800         ELSE
060900             COMPUTE CT-OPEN-BALANCE (CT-IDX) =
061000                 CT-OPEN-BALANCE (CT-IDX) + VT-INV-TOTAL (VT-IDX)
061100         END-IF
061200     END-IF
061300     .
061400**********************************************************
061500 C0300-WRITE-BALANCE-LINES.
061600
061700     SET CT-IDX TO 1
061800     GO TO C0300-WRITE-LOOP
061900     .
062000 C0300-WRITE-LOOP.
062100
062200     IF CT-IDX > WS-CUSTOMER-COUNT
062300         GO TO C0300-EXIT
062400     END-IF
062500
062600     IF CT-OPEN-BALANCE (CT-IDX) > ZERO
062700         MOVE SPACE TO WR-BALANCE-LINE
062800         MOVE CT-CUST-NAME (CT-IDX)       TO WL-CUST-NAME
062900         MOVE CT-OPEN-BALANCE (CT-IDX)    TO WL-CUST-BALANCE-ED
063000         IF ADLTRPT-TEST-RUN-SWITCH
063100             MOVE WL-CUST-BALANCE-ED TO WL-BAL-ED-WHOLE
063200             DISPLAY 'TRACE BALANCE: ' WL-BAL-ED-WHOLE
063300         END-IF
063400         MOVE WR-BALANCE-LINE             TO MGMTRPT-LINE
063500         WRITE MGMTRPT-LINE
063600     ADD 1 TO WS-MGMTRPT-LINES-WRITTEN
063700         ADD CT-OPEN-BALANCE (CT-IDX) TO WS-GRAND-TOTAL-BALANCE
063800     END-IF
063900
064000     SET CT-IDX UP BY 1
064100     GO TO C0300-WRITE-LOOP
064200     .
064300 C0300-EXIT.
064400
064500     MOVE SPACE TO WR-BALANCE-LINE
064600     MOVE 'TOTAL OPEN BALANCE'     TO WL-CUST-NAME
064700     MOVE WS-GRAND-TOTAL-BALANCE   TO WL-CUST-BALANCE-ED
064800     MOVE WR-BALANCE-LINE          TO MGMTRPT-LINE
064900     WRITE MGMTRPT-LINE
065000     ADD 1 TO WS-MGMTRPT-LINES-WRITTEN
065100     .
065200**********************************************************
065300*    30-DAY REVENUE - SUM INV-TOTAL FOR EVERY INVOICE ISSUED      *
065400*    ON OR AFTER (RUN DATE - RC-REVENUE-WINDOW-DAYS), CALENDAR    *
065500*    ARITHMETIC INCLUDING LEAP YEARS                              *
065600**********************************************************
065700 D0100-REVENUE-SECTION.
065800
065900     MOVE ZERO TO WS-REVENUE-TOTAL
066000     PERFORM D0200-CALC-REVENUE-CUTOFF THRU D0210-EXIT
066100     COMPUTE WS-CUTOFF-DATE-N =
066200         WS-CUTOFF-YYYY * 10000 + WS-CUTOFF-MM * 100
066300             + WS-CUTOFF-DD
066400
066500     SET VT-IDX TO 1
066600     GO TO D0110-SCAN-LOOP
066700     .
066800 D0110-SCAN-LOOP.
066900
067000     IF VT-IDX > WS-INVOICE-COUNT
067100         GO TO D0110-EXIT
067200     END-IF
067300
067400     IF (VT-INV-ISSUED-YYYY (VT-IDX) * 10000
067500         + VT-INV-ISSUED-MM (VT-IDX) * 100
067600         + VT-INV-ISSUED-DD (VT-IDX)) >= WS-CUTOFF-DATE-N
067700         ADD VT-INV-TOTAL (VT-IDX) TO WS-REVENUE-TOTAL
067800     END-IF
067900
068000     SET VT-IDX UP BY 1
068100     GO TO D0110-SCAN-LOOP
068200     .
068300 D0110-EXIT.
068400
068500     MOVE SPACE TO WR-REVENUE-LINE
068600     MOVE WS-REVENUE-TOTAL TO WL-REVENUE-AMOUNT-ED
068700     MOVE WR-REVENUE-LINE TO MGMTRPT-LINE
068800     WRITE MGMTRPT-LINE
068900     ADD 1 TO WS-MGMTRPT-LINES-WRITTEN
069000
069100     CLOSE MGMTRPT-OUT
069200     .
069300**********************************************************
069400 D0200-CALC-REVENUE-CUTOFF.
069500
069600     MOVE RC-RUN-YYYY TO WS-CUTOFF-YYYY
069700     MOVE RC-RUN-MM   TO WS-CUTOFF-MM
069800     COMPUTE WS-CUTOFF-DD = RC-RUN-DD - RC-REVENUE-WINDOW-DAYS
069900
070000     GO TO D0210-BORROW-LOOP
070100     .
070200 D0210-BORROW-LOOP.
070300
070400     IF WS-CUTOFF-DD > 0
070500         GO TO D0210-EXIT
070600     END-IF
070700
070800     SUBTRACT 1 FROM WS-CUTOFF-MM
070900     IF WS-CUTOFF-MM = 0
071000         MOVE 12 TO WS-CUTOFF-MM
071100         SUBTRACT 1 FROM WS-CUTOFF-YYYY
071200     END-IF
071300
071400     PERFORM D0220-SET-DAYS-IN-PREV-MONTH
071500     ADD WS-DAYS-IN-PREV-MONTH TO WS-CUTOFF-DD
071600
071700     GO TO D0210-BORROW-LOOP
071800     .
071900 D0210-EXIT.
072000
072100     .
072200**********************************************************
072300 D0220-SET-DAYS-IN-PREV-MONTH.
072400
072500     EVALUATE WS-CUTOFF-MM
072600         WHEN 1  WHEN 3  WHEN 5  WHEN 7  WHEN 8  WHEN 10  WHEN 12
072700             MOVE 31 TO WS-DAYS-IN-PREV-MONTH
072800         WHEN 4  WHEN 6  WHEN 9  WHEN 11
072900             MOVE 30 TO WS-DAYS-IN-PREV-MONTH
073000         WHEN 2
073100             PERFORM D0230-TEST-LEAP-YEAR
073200             IF WS-REM4 = ZERO AND
073300                (WS-REM100 NOT = ZERO OR WS-REM400 = ZERO)
073400                 MOVE 29 TO WS-DAYS-IN-PREV-MONTH
073500             ELSE
073600                 MOVE 28 TO WS-DAYS-IN-PREV-MONTH
073700             END-IF
073800     END-EVALUATE
073900     .
074000**********************************************************
074100 D0230-TEST-LEAP-YEAR.
074200
074300     DIVIDE WS-CUTOFF-YYYY BY 4   GIVING WS-DIVIDE-QUOT
074400                                  REMAINDER WS-REM4
074500     DIVIDE WS-CUTOFF-YYYY BY 100 GIVING WS-DIVIDE-QUOT
074600                                  REMAINDER WS-REM100
074700     DIVIDE WS-CUTOFF-YYYY BY 400 GIVING WS-DIVIDE-QUOT
074800                                  REMAINDER WS-REM400
074900     .
075000**********************************************************
075100 Z0100-EXIT-PROGRAM.
075200
075300     DISPLAY HEADLINE
075400     DISPLAY 'REPORT LINES WRITTEN: ' WS-MGMTRPT-LINES-WRITTEN
075500     DISPLAY '*** ADLTRPT REPORT COMPLETE ***'
075600     DISPLAY HEADLINE
075700     .
075800**********************************************************
