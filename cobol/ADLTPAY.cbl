000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    ADLTPAY.
000400 AUTHOR.        RUTH BENSON.
000500 INSTALLATION.  ADETTA LITE WHOLESALE - DATA PROCESSING.
000600 DATE-WRITTEN.  1993-10-04.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*
001000* Purpose: apply the daily payment transactions against the
001100* invoice register built by ADLTDLV, write the payment
001200* register, and re-derive each invoice's OPEN/PARTIAL/PAID
001300* status from cumulative payments applied against INV-TOTAL
001400* Initial Version Created: 1993-10-04
001500*
001600**********************************************************
001700*  CHANGE LOG                                               *
001800*  1993-10-04  RBN  REQ 7641 - ORIGINAL VERSION, REWORKED     *
001900*                   FROM THE OLD BANKGIRO PAYMENT-FILE POST   *
002000*                   INTO A STRAIGHT PAYMENT/INVOICE POSTING    *
002100*                   RUN AGAINST THE FLAT INVOICE REGISTER      *
002200*  1993-10-12  RBN  REQ 7641 - ADDS THE IN-MEMORY INVOICE       *
002300*                   TABLE SO EVERY PAYMENT IS APPLIED BY        *
002400*                   TABLE SEARCH RATHER THAN A KEYED DB READ    *
002500*  1993-10-19  RBN  REQ 7641 - STATUS RE-DERIVATION SPLIT OUT   *
002600*                   INTO ITS OWN PASS AFTER ALL PAYMENTS ARE    *
002700*                   APPLIED, SO A PARTIAL PAYMENT CANNOT FLIP   *
002800*                   STATUS BACK AND FORTH WITHIN ONE RUN        *
002900*  1996-05-14  JKL  REQ 8640 - RC-PAY-POSTED-CNT/REJECT-CNT     *
003000*                   NOW ROLLED BACK UP TO RUNCTL-PARM FOR THE   *
003100*                   END-OF-RUN CONTROL DISPLAY IN ADLTMAIN      *
003200*  1998-11-09  HLK  Y2K REQ 9910 - PAY-DATE-YYYY CONFIRMED A    *
003300*                   FULL 4-DIGIT YEAR; REVIEWED, LEFT UNCHANGED *
003400*  2004-03-02  DNT  REQ 10602 - UNKNOWN-INVOICE REJECTS NOW     *
003500*                   WRITTEN TO ERRLIST VIA ADLTERR INSTEAD OF   *
003600*                   A LOCAL BAD-PAYMENTS FILE                   *
003700*  2007-06-21  DNT  REQ 11790 - 210-FIND-INVOICE WAS NOT          *
003800*                   RESETTING IT-IDX TO 1 BEFORE THE SEARCH -     *
003900*                   A PAYMENT COULD MATCH THE WRONG INVOICE IF    *
004000*                   THE PRIOR SEARCH LEFT THE INDEX PARTWAY IN    *
004100*  2011-09-02  DNT  REQ 12391 - B0100/C0100/D0100 NOW PERFORM     *
004200*                   THRU THEIR EXIT PARAGRAPHS - A PLAIN PERFORM  *
004300*                   OF THE HEADER PARAGRAPH ALONE WAS NEVER       *
004400*                   REACHING THE LOOP OR CLOSE LOGIC BELOW IT     *
004500*  2011-11-08  DNT  REQ 12403 - WS-PAYTRAN-READ-CNT ADDED SO     *
004600*                   THE END-OF-RUN TOTALS SHOW RECORDS READ,     *
004700*                   NOT JUST RECORDS POSTED OR REJECTED           *
004800*  2011-11-08  DNT  REQ 12405 - PO-PAY-NOTE WIDENED BACK TO      *
004900*                   X(17) TO MATCH THE PAYMENT REGISTER LAYOUT    *
005000**********************************************************
005100 ENVIRONMENT DIVISION.
005200*---------------------------------------------------------
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERIC-KEY IS '0' THRU '9'
005700     UPSI-0 IS ADLTPAY-TEST-RUN-SWITCH.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT INVREG-IN
006100         ASSIGN TO INVREG
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-INVREG-IN-FS.
006400
006500     SELECT PAYTRAN-IN
006600         ASSIGN TO PAYTRAN
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-PAYTRAN-IN-FS.
006900
007000     SELECT PAYREG-OUT
007100         ASSIGN TO PAYREG
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-PAYREG-OUT-FS.
007400
007500     SELECT INVUPD-OUT
007600         ASSIGN TO INVUPD
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS WS-INVUPD-OUT-FS.
007900**********************************************************
008000 DATA DIVISION.
008100*---------------------------------------------------------
008200 FILE SECTION.
008300*-------------------------------------------------------------*
008400*    INVOICE REGISTER, AS PRODUCED BY ADLTDLV - READ ONCE AT    *
008500*    START OF RUN INTO THE IN-MEMORY INVOICE-TABLE               *
008600*-------------------------------------------------------------*
008700 FD  INVREG-IN
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 50 CHARACTERS
009000     DATA RECORD IS II-INVOICE-REC.
009100 01  II-INVOICE-REC.
009200     05  II-INV-ID                PIC 9(5).
009300     05  II-INV-DLV-ID             PIC 9(5).
009400     05  II-INV-TOTAL              PIC 9(9)V99.
009500     05  II-INV-ISSUED.
009600         10  II-ISSUED-YYYY        PIC 9(4).
009700         10  II-ISSUED-MM          PIC 9(2).
009800         10  II-ISSUED-DD          PIC 9(2).
009900     05  II-INV-DUE.
010000         10  II-DUE-YYYY           PIC 9(4).
010100         10  II-DUE-MM             PIC 9(2).
010200         10  II-DUE-DD             PIC 9(2).
010300     05  II-INV-STATUS             PIC X(7).
010400     05  FILLER                    PIC X(6).
010500*-------------------------------------------------------------*
010600*    DAILY PAYMENT TRANSACTIONS - ONE RECORD PER PAYMENT         *
010700*    APPLIED AGAINST AN INVOICE                                  *
010800*-------------------------------------------------------------*
010900 FD  PAYTRAN-IN
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 50 CHARACTERS
011200     DATA RECORD IS PI-PAYMENT-REC.
011300     COPY COPYLIB-PAYTRANS
011400         REPLACING ==PAYTRANS-RECORD==      BY ==PI-PAYMENT-REC==
011500                   ==PAYTRANS-DATE-VIEW==   BY ==PI-PAYMENT-DATE-VIEW==
011600                   ==PAYTRANS-AMOUNT-VIEW== BY ==PI-PAYMENT-AMOUNT-VIEW==
011700                   ==PAY-ID==               BY ==PI-PAY-ID==
011800                   ==PAY-INV-ID==           BY ==PI-PAY-INV-ID==
011900                   ==PAY-AMOUNT==           BY ==PI-PAY-AMOUNT==
012000                   ==PAY-DATE-YYYY==        BY ==PI-PAY-DATE-YYYY==
012100                   ==PAY-DATE-MM==          BY ==PI-PAY-DATE-MM==
012200                   ==PAY-DATE-DD==          BY ==PI-PAY-DATE-DD==
012300                   ==PAY-DATE==             BY ==PI-PAY-DATE==
012400                   ==PAY-METHOD==           BY ==PI-PAY-METHOD==
012500                   ==PAY-NOTE==             BY ==PI-PAY-NOTE==
012600                   ==PV-PAY-DATE-N==        BY ==PI-PV-PAY-DATE-N==
012700                   ==PV-AMOUNT-WHOLE==      BY ==PI-PV-AMOUNT-WHOLE==
012800                   ==PV-AMOUNT-CENTS==      BY ==PI-PV-AMOUNT-CENTS==.
012900*-------------------------------------------------------------*
013000*    PAYMENT REGISTER - ONE RECORD PER ACCEPTED PAYMENT           *
013100*-------------------------------------------------------------*
013200 FD  PAYREG-OUT
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 50 CHARACTERS
013500     DATA RECORD IS PO-PAYMENT-REC.
013600 01  PO-PAYMENT-REC.
013700     05  PO-PAY-ID                 PIC 9(5).
013800     05  PO-PAY-INV-ID             PIC 9(5).
013900     05  PO-PAY-AMOUNT             PIC 9(9)V99.
014000     05  PO-PAY-DATE.
014100         10  PO-PAY-DATE-YYYY      PIC 9(4).
014200         10  PO-PAY-DATE-MM        PIC 9(2).
014300         10  PO-PAY-DATE-DD        PIC 9(2).
014400     05  PO-PAY-METHOD             PIC X(4).
014500     05  PO-PAY-NOTE               PIC X(17).
014600*-------------------------------------------------------------*
014700*    UPDATED INVOICE REGISTER - RE-DERIVED STATUS, WRITTEN      *
014800*    BACK OUT AFTER EVERY PAYMENT IN THIS RUN IS APPLIED          *
014900*-------------------------------------------------------------*
015000 FD  INVUPD-OUT
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 50 CHARACTERS
015300     DATA RECORD IS VU-INVOICE-REC.
015400 01  VU-INVOICE-REC.
015500     05  VU-INV-ID                 PIC 9(5).
015600     05  VU-INV-DLV-ID             PIC 9(5).
015700     05  VU-INV-TOTAL              PIC 9(9)V99.
015800     05  VU-INV-ISSUED.
015900         10  VU-ISSUED-YYYY        PIC 9(4).
016000         10  VU-ISSUED-MM          PIC 9(2).
016100         10  VU-ISSUED-DD          PIC 9(2).
016200     05  VU-INV-DUE.
016300         10  VU-DUE-YYYY           PIC 9(4).
016400         10  VU-DUE-MM             PIC 9(2).
016500         10  VU-DUE-DD             PIC 9(2).
016600     05  VU-INV-STATUS             PIC X(7).
016700     05  FILLER                    PIC X(6).
016800**********************************************************
016900 WORKING-STORAGE SECTION.
017000*    switches
017100 01  MENU-SWITCHES.
017200     05  WS-EOF-PAYTRAN-SWITCH    PIC X(1) VALUE 'N'.
017300         88  EOF-PAYTRAN              VALUE 'Y'.
017400     05  WS-INVOICE-FOUND-SWITCH  PIC X(1) VALUE 'N'.
017500         88  INVOICE-FOUND            VALUE 'Y'.
017600     05  WS-PAYMENT-VALID-SWITCH  PIC X(1) VALUE 'Y'.
017700         88  PAYMENT-VALID            VALUE 'Y'.
017800
017900*    working storage data for error routine
018000     COPY Z0900-error-wkstg.
018100
018200 01  FILE-STATUS-FIELDS.
018300     05  WS-INVREG-IN-FS          PIC XX.
018400         88  INVREG-IN-SUCCESSFUL     VALUE '00'.
018500     05  WS-PAYTRAN-IN-FS         PIC XX.
018600         88  PAYTRAN-IN-SUCCESSFUL    VALUE '00'.
018700     05  WS-PAYREG-OUT-FS         PIC XX.
018800         88  PAYREG-OUT-SUCCESSFUL    VALUE '00'.
018900     05  WS-INVUPD-OUT-FS         PIC XX.
019000         88  INVUPD-OUT-SUCCESSFUL    VALUE '00'.
019100
019200*    count of payment transactions read this run, displayed
019300*    on the end-of-run totals along with the posted/reject counts
019400 77  WS-PAYTRAN-READ-CNT       PIC 9(7) COMP VALUE ZERO.
019500*    in-memory invoice table, loaded once from INVREG-IN,
019600*    carries a running paid-to-date accumulator per invoice
019700*    that every payment in this run adds into
019800 01  TABLE-CONTROL.
019900     05  WS-INVOICE-COUNT          PIC 9(5) COMP.
020000
020100 01  INVOICE-TABLE-AREA.
020200     05  INVOICE-TABLE OCCURS 2000 TIMES
020300             INDEXED BY IT-IDX.
020400         10  IT-INV-ID             PIC 9(5).
020500         10  IT-INV-DLV-ID         PIC 9(5).
020600         10  IT-INV-TOTAL          PIC 9(9)V99.
020700         10  IT-INV-ISSUED-YYYY    PIC 9(4).
020800         10  IT-INV-ISSUED-MM      PIC 9(2).
020900         10  IT-INV-ISSUED-DD      PIC 9(2).
021000         10  IT-INV-DUE-YYYY       PIC 9(4).
021100         10  IT-INV-DUE-MM         PIC 9(2).
021200         10  IT-INV-DUE-DD         PIC 9(2).
021300         10  IT-INV-STATUS         PIC X(7).
021400         10  IT-AMOUNT-PAID        PIC 9(9)V99.
021500
021600*    a key value converted to display text for a reject line
021700 01  WS-REJECT-KEY-BUILD.
021800     05  WK-KEY-DISPLAY            PIC 9(9) VALUE ZERO.
021900 01  WS-REJECT-KEY-BUILD-ALT REDEFINES WS-REJECT-KEY-BUILD.
022000     05  WK-KEY-DISPLAY-X          PIC X(9).
022100
022200 01  HEADLINE                      PIC X(78) VALUE ALL '-'.
022300**********************************************************
022400 LINKAGE SECTION.
022500*    control record passed down from ADLTMAIN
022600     COPY COPYLIB-RUNCTL.
022700**********************************************************
022800 PROCEDURE DIVISION USING RUNCTL-PARM.
022900 0000-ADLTPAY.
023000
023100     MOVE 'ADLTPAY ' TO WC-MSG-PROGRAM
023200     MOVE RC-RUN-DATE TO WC-MSG-RUN-DATE
023300
023400     PERFORM A0100-INIT
023500     PERFORM B0100-LOAD-INVOICE-TABLE THRU B0100-EXIT
023600     PERFORM C0100-POST-PAYMENTS THRU C0100-EXIT
023700     PERFORM D0100-WRITE-UPDATED-INVOICE-REGISTER THRU D0100-EXIT
023800     PERFORM Z0100-EXIT-PROGRAM
023900
024000     EXIT PROGRAM
024100     .
024200**********************************************************
024300 A0100-INIT.
024400
024500     DISPLAY HEADLINE
024600     DISPLAY 'ADLTPAY - DAILY PAYMENT POSTING'
024700     DISPLAY HEADLINE
024800
024900     MOVE ZERO TO WS-INVOICE-COUNT
025000
025100     OPEN INPUT  INVREG-IN
025200          INPUT  PAYTRAN-IN
025300          OUTPUT PAYREG-OUT
025400          OUTPUT INVUPD-OUT
025500     .
025600**********************************************************
025700*    LOAD THE INVOICE REGISTER BUILT BY ADLTDLV INTO THE         *
025800*    IN-MEMORY TABLE, PAID-TO-DATE STARTING AT ZERO ON EVERY      *
025900*    ENTRY.  CLOSED WHEN LOADED - NOT RE-READ.                    *
026000**********************************************************
026100 B0100-LOAD-INVOICE-TABLE.
026200
026300     GO TO B0100-LOAD-LOOP
026400     .
026500 B0100-LOAD-LOOP.
026600
026700     READ INVREG-IN
026800         AT END GO TO B0100-EXIT
026900     END-READ
027000
027100     ADD 1 TO WS-INVOICE-COUNT
027200     SET IT-IDX TO WS-INVOICE-COUNT
027300
027400     MOVE II-INV-ID         TO IT-INV-ID (IT-IDX)
027500     MOVE II-INV-DLV-ID     TO IT-INV-DLV-ID (IT-IDX)
027600     MOVE II-INV-TOTAL      TO IT-INV-TOTAL (IT-IDX)
027700     MOVE II-ISSUED-YYYY    TO IT-INV-ISSUED-YYYY (IT-IDX)
027800     MOVE II-ISSUED-MM      TO IT-INV-ISSUED-MM (IT-IDX)
027900     MOVE II-ISSUED-DD      TO IT-INV-ISSUED-DD (IT-IDX)
028000     MOVE II-DUE-YYYY       TO IT-INV-DUE-YYYY (IT-IDX)
028100     MOVE II-DUE-MM         TO IT-INV-DUE-MM (IT-IDX)
028200     MOVE II-DUE-DD         TO IT-INV-DUE-DD (IT-IDX)
028300     MOVE II-INV-STATUS     TO IT-INV-STATUS (IT-IDX)
028400     MOVE ZERO              TO IT-AMOUNT-PAID (IT-IDX)
028500
028600     GO TO B0100-LOAD-LOOP
028700     .
028800 B0100-EXIT.
028900
029000     CLOSE INVREG-IN
029100     .
029200**********************************************************
029300*    READ EACH PAYMENT TRANSACTION, APPLY IT AGAINST THE          *
029400*    MATCHING INVOICE-TABLE ENTRY, AND WRITE THE PAYMENT          *
029500*    REGISTER.  UNKNOWN INVOICES ARE REJECTED BUT NEVER STOP      *
029600*    THE RUN.                                                    *
029700**********************************************************
029800 C0100-POST-PAYMENTS.
029900
030000     GO TO C0110-READ-PAYTRAN
030100     .
030200 C0110-READ-PAYTRAN.
030300
030400     READ PAYTRAN-IN
030500         AT END SET EOF-PAYTRAN TO TRUE
030600     END-READ
030700
030800     IF EOF-PAYTRAN
030900         GO TO C0100-EXIT
031000     END-IF
031100     ADD 1 TO WS-PAYTRAN-READ-CNT
031200
031300     PERFORM C0200-POST-ONE-PAYMENT
031400
031500     GO TO C0110-READ-PAYTRAN
031600     .
031700 C0100-EXIT.
031800
031900     CLOSE PAYTRAN-IN
032000     .
032100**********************************************************
032200 C0200-POST-ONE-PAYMENT.
032300
032400     MOVE '210-CHECK-INVOICE-NUMBER     ' TO WC-MSG-PARA
032500     MOVE PI-PAY-ID        TO WK-KEY-DISPLAY
032600     MOVE WK-KEY-DISPLAY-X TO WC-MSG-KEY-1
032700     MOVE PI-PAY-INV-ID    TO WK-KEY-DISPLAY
032800     MOVE WK-KEY-DISPLAY-X TO WC-MSG-KEY-2
032900     SET PAYMENT-VALID TO TRUE
033000
033100     PERFORM C0210-FIND-INVOICE
033200
033300     IF NOT INVOICE-FOUND
033400         SET PAYMENT-VALID TO FALSE
033500         MOVE 'NOINV' TO WC-MSG-REJECT-CODE
033600         MOVE 'PAYMENT REFERS TO UNKNOWN INVOICE NO'
033700                 TO WC-MSG-TEXT
033800         PERFORM Z0900-ERROR-ROUTINE
033900     END-IF
034000
034100     IF PAYMENT-VALID AND PI-PAY-AMOUNT < 0.01
034200         SET PAYMENT-VALID TO FALSE
034300         MOVE 'BADAM' TO WC-MSG-REJECT-CODE
034400         MOVE 'PAYMENT AMOUNT MUST BE GREATER THAN ZERO'
034500                 TO WC-MSG-TEXT
034600         PERFORM Z0900-ERROR-ROUTINE
034700     END-IF
034800
034900     IF PAYMENT-VALID
035000         ADD PI-PAY-AMOUNT TO IT-AMOUNT-PAID (IT-IDX)
035100
035200         INITIALIZE PO-PAYMENT-REC
035300         MOVE PI-PAY-ID        TO PO-PAY-ID
035400         MOVE PI-PAY-INV-ID    TO PO-PAY-INV-ID
035500         MOVE PI-PAY-AMOUNT    TO PO-PAY-AMOUNT
035600         MOVE PI-PAY-DATE-YYYY TO PO-PAY-DATE-YYYY
035700         MOVE PI-PAY-DATE-MM   TO PO-PAY-DATE-MM
035800         MOVE PI-PAY-DATE-DD   TO PO-PAY-DATE-DD
035900         MOVE PI-PAY-METHOD    TO PO-PAY-METHOD
036000         MOVE PI-PAY-NOTE      TO PO-PAY-NOTE
036100         WRITE PO-PAYMENT-REC
036200
036300         ADD 1 TO RC-PAY-POSTED-CNT
036400     ELSE
036500         ADD 1 TO RC-PAY-REJECT-CNT
036600     END-IF
036700     .
036800**********************************************************
036900 C0210-FIND-INVOICE.
037000
037100     SET INVOICE-FOUND TO FALSE
037200     SET IT-IDX TO 1
037300
037400     SEARCH INVOICE-TABLE
037500         AT END
037600             NEXT SENTENCE
037700         WHEN IT-INV-ID (IT-IDX) = PI-PAY-INV-ID
037800             SET INVOICE-FOUND TO TRUE
037900     END-SEARCH
038000     .
038100**********************************************************
038200*    AFTER EVERY PAYMENT IN THIS RUN HAS BEEN APPLIED,            *
038300*    RE-DERIVE EACH INVOICE'S STATUS AND WRITE THE UPDATED         *
038400*    INVOICE REGISTER THAT ADLTRPT WILL READ                      *
038500**********************************************************
038600 D0100-WRITE-UPDATED-INVOICE-REGISTER.
038700
038800     SET IT-IDX TO 1
038900     GO TO D0100-WRITE-LOOP
039000     .
039100 D0100-WRITE-LOOP.
039200
039300     IF IT-IDX > WS-INVOICE-COUNT
039400         GO TO D0100-EXIT
039500     END-IF
039600
039700     PERFORM D0200-DERIVE-INVOICE-STATUS
039800
039900     INITIALIZE VU-INVOICE-REC
040000     MOVE IT-INV-ID (IT-IDX)          TO VU-INV-ID
040100     MOVE IT-INV-DLV-ID (IT-IDX)       TO VU-INV-DLV-ID
040200     MOVE IT-INV-TOTAL (IT-IDX)        TO VU-INV-TOTAL
040300     MOVE IT-INV-ISSUED-YYYY (IT-IDX)  TO VU-ISSUED-YYYY
040400     MOVE IT-INV-ISSUED-MM (IT-IDX)    TO VU-ISSUED-MM
040500     MOVE IT-INV-ISSUED-DD (IT-IDX)    TO VU-ISSUED-DD
040600     MOVE IT-INV-DUE-YYYY (IT-IDX)     TO VU-DUE-YYYY
040700     MOVE IT-INV-DUE-MM (IT-IDX)       TO VU-DUE-MM
040800     MOVE IT-INV-DUE-DD (IT-IDX)       TO VU-DUE-DD
040900     MOVE IT-INV-STATUS (IT-IDX)       TO VU-INV-STATUS
041000     WRITE VU-INVOICE-REC
041100
041200     SET IT-IDX UP BY 1
041300     GO TO D0100-WRITE-LOOP
041400     .
041500 D0100-EXIT.
041600
041700     CLOSE PAYREG-OUT
041800     CLOSE INVUPD-OUT
041900     .
042000**********************************************************
042100 D0200-DERIVE-INVOICE-STATUS.
042200
042300     IF IT-AMOUNT-PAID (IT-IDX) = ZERO
042400         MOVE 'OPEN   ' TO IT-INV-STATUS (IT-IDX)
042500     ELSE
042600         IF IT-AMOUNT-PAID (IT-IDX) >= IT-INV-TOTAL (IT-IDX)
042700             MOVE 'PAID   ' TO IT-INV-STATUS (IT-IDX)
042800         ELSE
042900             MOVE 'PARTIAL' TO IT-INV-STATUS (IT-IDX)
043000         END-IF
043100     END-IF
043200     .
043300**********************************************************
043400 Z0100-EXIT-PROGRAM.
043500
043600     DISPLAY HEADLINE
043700     DISPLAY 'ADLTPAY - PAYMENTS READ    : ' WS-PAYTRAN-READ-CNT
043800     DISPLAY 'ADLTPAY - PAYMENTS POSTED : ' RC-PAY-POSTED-CNT
043900     DISPLAY 'ADLTPAY - PAYMENTS REJECTED: ' RC-PAY-REJECT-CNT
044000     DISPLAY HEADLINE
044100     .
044200**********************************************************
044300 Z0900-ERROR-ROUTINE.
044400
044500     CALL 'ADLTERR' USING WR-REJECT-LINE
044600     .
044700**********************************************************
