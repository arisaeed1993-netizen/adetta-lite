000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    ADLTMAIN.
000400 AUTHOR.        RUTH BENSON.
000500 INSTALLATION.  ADETTA LITE WHOLESALE - DATA PROCESSING.
000600 DATE-WRITTEN.  1993-08-30.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*
001000* Purpose: drive the Adetta Lite daily posting run - load the
001100* product/customer masters, post deliveries, post payments,
001200* and build the management report, in that order
001300* Initial Version Created: 1993-08-30
001400*
001500**********************************************************
001600*  CHANGE LOG                                               *
001700*  1993-08-30  RBN  REQ 7600 - ORIGINAL VERSION, REWORKED    *
001800*                   FROM THE OLD PBS INTERACTIVE MAIN MENU   *
001900*                   INTO A STRAIGHT-LINE BATCH DRIVER         *
002000*  1993-09-28  RBN  REQ 7640 - ADDS CALLS TO ADLTDLV/ADLTPAY  *
002100*                   AS THOSE PROGRAMS WERE BROUGHT UP         *
002200*  1993-10-25  RBN  REQ 7642 - ADDS CALL TO ADLTRPT ONCE THE  *
002300*                   MANAGEMENT REPORT PROGRAM WAS BROUGHT UP  *
002400*  1994-02-03  RBN  REQ 7820 - NOW CLEARS ERRLIST AT START    *
002500*                   OF RUN SO ADLTERR CAN OPEN EXTEND SAFELY  *
002600*  1996-05-08  JKL  REQ 8640 - CONTROL TOTALS NOW DISPLAYED    *
002700*                   AT END OF RUN FROM RUNCTL-PARM             *
002800*  1998-10-22  HLK  Y2K REQ 9910 - RUNCARD READ VALIDATED TO   *
002900*                   REQUIRE A FULL 4-DIGIT YEAR, RUN ABENDS    *
003000*                   IF RC-RUN-YYYY IS NOT NUMERIC               *
003100*  2006-01-30  DNT  REQ 11408 - REVENUE WINDOW DEFAULTED TO    *
003200*                   30 DAYS UNLESS THE RUNCARD OVERRIDES IT    *
003300*  2011-10-18  DNT  REQ 12394 - INIT/POSTING/EXIT NOW ONE      *
003400*                   PERFORM THRU RANGE - THE THREE STEPS OF    *
003500*                   THE DAILY RUN ARE ALWAYS DONE TOGETHER      *
003600*  2011-11-08  DNT  REQ 12408 - IS-RUNCARD-VALID-SWITCH MOVED  *
003700*                   OFF THE 01 LEVEL - IT IS A STANDALONE      *
003800*                   SWITCH, NOT PART OF ANY GROUP ITEM          *
003900**********************************************************
004000 ENVIRONMENT DIVISION.
004100*---------------------------------------------------------
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUMERIC-KEY IS '0' THRU '9'
004600     UPSI-0 IS ADLTMAIN-TEST-RUN-SWITCH.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT RUNCARD
005000         ASSIGN TO RUNCARD
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-RUNCARD-FS.
005300     SELECT ERRLIST
005400         ASSIGN TO ERRLIST
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-ERRLIST-FS.
005700**********************************************************
005800 DATA DIVISION.
005900*---------------------------------------------------------
006000 FILE SECTION.
006100 FD  RUNCARD
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 80 CHARACTERS
006400     DATA RECORD IS RUNCARD-IN-REC.
006500 01  RUNCARD-IN-REC.
006600     05  RI-RUN-DATE               PIC 9(8).
006700     05  FILLER                    PIC X(72).
006800
006900 FD  ERRLIST
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 132 CHARACTERS
007200     DATA RECORD IS ERRLIST-LINE.
007300 01  ERRLIST-LINE                  PIC X(132).
007400**********************************************************
007500 WORKING-STORAGE SECTION.
007600*    switches - standalone, not part of any group item
007700 77  IS-RUNCARD-VALID-SWITCH   PIC X(1) VALUE 'Y'.
007800     88  IS-RUNCARD-VALID          VALUE 'Y'.
007900
008000*    control record passed down to every worker program
008100     COPY COPYLIB-RUNCTL.
008200
008300*    working storage data for error routine
008400     COPY Z0900-error-wkstg.
008500
008600 01  FILE-STATUS-FIELDS.
008700     05  WS-RUNCARD-FS             PIC XX.
008800         88  RUNCARD-SUCCESSFUL        VALUE '00'.
008900     05  WS-ERRLIST-FS             PIC XX.
009000         88  ERRLIST-SUCCESSFUL        VALUE '00'.
009100
009200*    Various constants
009300 01  HEADLINE                      PIC X(78) VALUE ALL '-'.
009400
009500*    reject line passed by reference to ADLTERR
009600 01  WS-NOT-USED-HERE              PIC X(1)  VALUE SPACE.
009700**********************************************************
009800 PROCEDURE DIVISION.
009900 0000-MAIN.
010000
010100     PERFORM A0100-INIT THRU Z0100-EXIT-APPLICATION
010200
010300     GOBACK
010400     .
010500**********************************************************
010600 A0100-INIT.
010700
010800     DISPLAY HEADLINE
010900     DISPLAY 'ADETTA LITE - DAILY POSTING RUN'
011000     DISPLAY HEADLINE
011100
011200     MOVE ZERO TO RC-DLV-POSTED-CNT
011300     MOVE ZERO TO RC-DLV-REJECT-CNT
011400     MOVE ZERO TO RC-PAY-POSTED-CNT
011500     MOVE ZERO TO RC-PAY-REJECT-CNT
011600     MOVE 1    TO RC-NEXT-INVOICE-NO
011700     MOVE 1    TO RC-NEXT-PAYMENT-NO
011800
011900     OPEN INPUT RUNCARD
012000     IF RUNCARD-SUCCESSFUL
012100         READ RUNCARD
012200             AT END
012300                 MOVE 'N' TO IS-RUNCARD-VALID-SWITCH
012400                 DISPLAY 'ADLTMAIN - RUNCARD IS EMPTY, RUN ABENDS'
012500         END-READ
012600     ELSE
012700         MOVE 'N' TO IS-RUNCARD-VALID-SWITCH
012800         DISPLAY 'ADLTMAIN - RUNCARD OPEN FAILED, STATUS '
012900                 WS-RUNCARD-FS
013000     END-IF
013100
013200     IF IS-RUNCARD-VALID
013300         MOVE RI-RUN-DATE TO RC-RUN-DATE-N
013400         CLOSE RUNCARD
013500     END-IF
013600
013700*    clear the error/reject listing for this run - ADLTERR
013800*    opens EXTEND and assumes the file already exists
013900     OPEN OUTPUT ERRLIST
014000     CLOSE ERRLIST
014100     .
014200**********************************************************
014300 B0100-RUN-DAILY-POSTING.
014400
014500     IF IS-RUNCARD-VALID
014600         CALL 'ADLTDLV' USING RUNCTL-PARM
014700         CALL 'ADLTPAY' USING RUNCTL-PARM
014800         CALL 'ADLTRPT' USING RUNCTL-PARM
014900     ELSE
015000         DISPLAY 'ADLTMAIN - RUN ABENDED, NO VALID RUN DATE'
015100     END-IF
015200     .
015300**********************************************************
015400 Z0100-EXIT-APPLICATION.
015500
015600     DISPLAY HEADLINE
015700     DISPLAY 'DELIVERIES POSTED : ' RC-DLV-POSTED-CNT
015800     DISPLAY 'DELIVERIES REJECTED: ' RC-DLV-REJECT-CNT
015900     DISPLAY 'PAYMENTS   POSTED : ' RC-PAY-POSTED-CNT
016000     DISPLAY 'PAYMENTS   REJECTED: ' RC-PAY-REJECT-CNT
016100     DISPLAY HEADLINE
016200     DISPLAY '*** ADETTA LITE DAILY RUN COMPLETE ***'
016300     DISPLAY HEADLINE
016400     .
016500**********************************************************
