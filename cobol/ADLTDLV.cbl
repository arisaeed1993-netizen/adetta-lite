000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    ADLTDLV.
000400 AUTHOR.        RUTH BENSON.
000500 INSTALLATION.  ADETTA LITE WHOLESALE - DATA PROCESSING.
000600 DATE-WRITTEN.  1993-09-20.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*
001000* Purpose: post the day's delivery transactions against the
001100* product and customer masters, creating one invoice register
001200* record for every carton delivery accepted
001300* Initial Version Created: 1993-09-20
001400*
001500**********************************************************
001600*  CHANGE LOG                                               *
001700*  1993-09-20  RBN  REQ 7641 - ORIGINAL VERSION, REWORKED    *
001800*                   FROM THE OLD SERVICEMENU PRODUCT-MAINT   *
001900*                   SCREEN INTO A STRAIGHT-LINE POSTING RUN   *
002000*  1993-09-27  RBN  REQ 7641 - MASTER FILES NOW LOADED INTO   *
002100*                   IN-MEMORY TABLES BEFORE ANY POSTING, SO   *
002200*                   A DELIVERY NEVER WAITS ON A KEYED READ    *
002300*  1993-10-11  RBN  REQ 7642 - ADDS INVOICE CREATION, WITH    *
002400*                   CALENDAR-CORRECT DUE DATE FROM CUST-TERMS *
002500*  1994-01-19  RBN  REQ 7820 - REJECTS NOW LOGGED TO ERRLIST  *
002600*                   VIA CALL 'ADLTERR' INSTEAD OF DISPLAY     *
002700*  1994-02-11  RBN  REQ 7860 - STOCK GUARD ADDED - A DELIVERY *
002800*                   CANNOT TAKE STOCK NEGATIVE, EVER           *
002900*  1998-11-22  HLK  Y2K REQ 9910 - DUE-DATE MATH REVIEWED;     *
003000*                   LEAP-YEAR TEST NOW USES FULL 4-DIGIT YEAR  *
003100*  2009-04-06  DNT  REQ 12015 - RC-NEXT-INVOICE-NO NOW CARRIED *
003200*                   FORWARD ON RUNCTL-PARM RATHER THAN RESET   *
003300*                   TO 1 INSIDE THIS PROGRAM                   *
003400*  2011-08-15  DNT  REQ 12390 - B0100/B0200 TABLE LOADS AND THE   *
003500*                   C0100 POST LOOP NOW PERFORM THRU THEIR EXIT   *
003600*                   PARAGRAPH - A PLAIN PERFORM OF THE FIRST ONE  *
003700*                   WAS STOPPING AFTER LOADING ONE RECORD, SO     *
003800*                   THE TABLES NEVER FILLED PAST ONE ROW          *
003900*  2011-11-08  DNT  REQ 12402 - WS-DLVTRAN-READ-CNT ADDED SO     *
004000*                   THE END-OF-RUN TOTALS SHOW RECORDS READ,     *
004100*                   NOT JUST RECORDS POSTED OR REJECTED           *
004200**********************************************************
004300 ENVIRONMENT DIVISION.
004400*---------------------------------------------------------
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS NUMERIC-KEY IS '0' THRU '9'
004900     UPSI-0 IS ADLTDLV-TEST-RUN-SWITCH.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT PRODMST-IN
005300         ASSIGN TO PRODIN
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-PRODIN-FS.
005600     SELECT CUSTMST-IN
005700         ASSIGN TO CUSTIN
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS WS-CUSTIN-FS.
006000     SELECT DLVTRAN-IN
006100         ASSIGN TO DLVTRAN
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WS-DLVTRAN-FS.
006400     SELECT PRODMST-OUT
006500         ASSIGN TO PRODOUT
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-PRODOUT-FS.
006800     SELECT INVREG-OUT
006900         ASSIGN TO INVREG
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS WS-INVREG-FS.
007200**********************************************************
007300 DATA DIVISION.
007400*---------------------------------------------------------
007500 FILE SECTION.
007600 FD  PRODMST-IN
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 80 CHARACTERS
007900     DATA RECORD IS PI-PRODUCT-REC.
008000     COPY COPYLIB-PRODMAST
008100         REPLACING ==PRODMAST-RECORD==     BY ==PI-PRODUCT-REC==
008200                   ==PRODMAST-PRICE-VIEW== BY ==PI-PRODUCT-PRICE-VIEW==
008300                   ==PRODMAST-SKU-VIEW==   BY ==PI-PRODUCT-SKU-VIEW==
008400                   ==PROD-ID==             BY ==PI-PROD-ID==
008500                   ==PROD-NAME==           BY ==PI-PROD-NAME==
008600                   ==PROD-SKU==            BY ==PI-PROD-SKU==
008700                   ==PROD-PRICE==          BY ==PI-PROD-PRICE==
008800                   ==PROD-STOCK==          BY ==PI-PROD-STOCK==
008900                   ==PROD-MIN==            BY ==PI-PROD-MIN==
009000                   ==PM-PRICE-WHOLE==      BY ==PI-PM-PRICE-WHOLE==
009100                   ==PM-PRICE-CENTS==      BY ==PI-PM-PRICE-CENTS==
009200                   ==PM-SKU-VENDOR-PFX==   BY ==PI-PM-SKU-VENDOR-PFX==
009300                   ==PM-SKU-ITEM-CODE==    BY ==PI-PM-SKU-ITEM-CODE==.
009400**********************************************************
009500 FD  CUSTMST-IN
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 80 CHARACTERS
009800     DATA RECORD IS CI-CUSTOMER-REC.
009900     COPY COPYLIB-CUSTMAST
010000         REPLACING ==CUSTMAST-RECORD==     BY ==CI-CUSTOMER-REC==
010100                   ==CUSTMAST-NAME-VIEW==  BY ==CI-CUSTOMER-NAME-VIEW==
010200                   ==CUSTMAST-ADDRESS-VIEW== BY ==CI-CUSTOMER-ADDRESS-VIEW==
010300                   ==CUST-ID==             BY ==CI-CUST-ID==
010400                   ==CUST-NAME==           BY ==CI-CUST-NAME==
010500                   ==CUST-ADDRESS==        BY ==CI-CUST-ADDRESS==
010600                   ==CUST-CONTACT==        BY ==CI-CUST-CONTACT==
010700                   ==CUST-TERMS==          BY ==CI-CUST-TERMS==
010800                   ==CM-NAME-SRCHKEY==     BY ==CI-CM-NAME-SRCHKEY==
010900                   ==CM-NAME-REST==        BY ==CI-CM-NAME-REST==
011000                   ==CM-ADDR-STREET==      BY ==CI-CM-ADDR-STREET==
011100                   ==CM-ADDR-PLACE==       BY ==CI-CM-ADDR-PLACE==.
011200**********************************************************
011300 FD  DLVTRAN-IN
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 60 CHARACTERS
011600     DATA RECORD IS DI-DELIVERY-REC.
011700     COPY COPYLIB-DLVTRANS
011800         REPLACING ==DLVTRANS-RECORD==     BY ==DI-DELIVERY-REC==
011900                   ==DLVTRANS-DATE-VIEW==  BY ==DI-DELIVERY-DATE-VIEW==
012000                   ==DLVTRANS-PRICE-VIEW== BY ==DI-DELIVERY-PRICE-VIEW==
012100                   ==DLV-ID==              BY ==DI-DLV-ID==
012200                   ==DLV-DATE-YYYY==       BY ==DI-DLV-YYYY==
012300                   ==DLV-DATE-MM==         BY ==DI-DLV-MM==
012400                   ==DLV-DATE-DD==         BY ==DI-DLV-DD==
012500                   ==DLV-DATE==            BY ==DI-DLV-DATE==
012600                   ==DLV-CUST-ID==         BY ==DI-DLV-CUST-ID==
012700                   ==DLV-PROD-ID==         BY ==DI-DLV-PROD-ID==
012800                   ==DLV-QTY==             BY ==DI-DLV-QTY==
012900                   ==DLV-UNIT-PRC==        BY ==DI-DLV-UNIT-PRC==
013000                   ==DLV-NOTE==            BY ==DI-DLV-NOTE==
013100                   ==DV-DLV-DATE-N==       BY ==DI-DV-DLV-DATE-N==
013200                   ==DV-UNIT-PRC-WHOLE==   BY ==DI-DV-UNIT-PRC-WHOLE==
013300                   ==DV-UNIT-PRC-CENTS==   BY ==DI-DV-UNIT-PRC-CENTS==.
013400**********************************************************
013500 FD  PRODMST-OUT
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 80 CHARACTERS
013800     DATA RECORD IS PO-PRODUCT-REC.
013900 01  PO-PRODUCT-REC.
014000     05  PO-PROD-ID                PIC 9(5).
014100     05  PO-PROD-NAME              PIC X(25).
014200     05  PO-PROD-SKU               PIC X(12).
014300     05  PO-PROD-PRICE             PIC 9(7)V99.
014400     05  PO-PROD-STOCK             PIC S9(7).
014500     05  PO-PROD-MIN               PIC 9(5).
014600     05  FILLER                    PIC X(17).
014700**********************************************************
014800 FD  INVREG-OUT
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 50 CHARACTERS
015100     DATA RECORD IS VO-INVOICE-REC.
015200     COPY COPYLIB-INVREG
015300         REPLACING ==INVREG-RECORD==      BY ==VO-INVOICE-REC==
015400                   ==INVREG-DATE-VIEW==   BY ==VO-INVOICE-DATE-VIEW==
015500                   ==INVREG-TOTAL-VIEW==  BY ==VO-INVOICE-TOTAL-VIEW==
015600                   ==INV-ID==             BY ==VO-INV-ID==
015700                   ==INV-DLV-ID==         BY ==VO-INV-DLV-ID==
015800                   ==INV-TOTAL==          BY ==VO-INV-TOTAL==
015900                   ==INV-ISSUED-YYYY==    BY ==VO-ISSUED-YYYY==
016000                   ==INV-ISSUED-MM==      BY ==VO-ISSUED-MM==
016100                   ==INV-ISSUED-DD==      BY ==VO-ISSUED-DD==
016200                   ==INV-ISSUED==         BY ==VO-INV-ISSUED==
016300                   ==INV-DUE-YYYY==       BY ==VO-DUE-YYYY==
016400                   ==INV-DUE-MM==         BY ==VO-DUE-MM==
016500                   ==INV-DUE-DD==         BY ==VO-DUE-DD==
016600                   ==INV-DUE==            BY ==VO-INV-DUE==
016700                   ==INV-STATUS==         BY ==VO-INV-STATUS==
016800                   ==IV-ISSUED-N==        BY ==VO-IV-ISSUED-N==
016900                   ==IV-DUE-N==           BY ==VO-IV-DUE-N==
017000                   ==IV-TOTAL-WHOLE==     BY ==VO-IV-TOTAL-WHOLE==
017100                   ==IV-TOTAL-CENTS==     BY ==VO-IV-TOTAL-CENTS==.
017200**********************************************************
017300 WORKING-STORAGE SECTION.
017400*    switches
017500 01  MENU-SWITCHES.
017600     05  WS-EOF-DLVTRAN-SWITCH     PIC X(1) VALUE 'N'.
017700         88  EOF-DLVTRAN               VALUE 'Y'.
017800     05  WS-PRODUCT-FOUND-SWITCH   PIC X(1) VALUE 'N'.
017900         88  PRODUCT-FOUND             VALUE 'Y'.
018000     05  WS-CUSTOMER-FOUND-SWITCH  PIC X(1) VALUE 'N'.
018100         88  CUSTOMER-FOUND            VALUE 'Y'.
018200     05  WS-DELIVERY-VALID-SWITCH  PIC X(1) VALUE 'N'.
018300         88  DELIVERY-VALID            VALUE 'Y'.
018400
018500*    working storage data for error routine
018600     COPY Z0900-error-wkstg.
018700
018800 01  FILE-STATUS-FIELDS.
018900     05  WS-PRODIN-FS              PIC XX.
019000         88  PRODIN-SUCCESSFUL         VALUE '00'.
019100     05  WS-CUSTIN-FS              PIC XX.
019200         88  CUSTIN-SUCCESSFUL         VALUE '00'.
019300     05  WS-DLVTRAN-FS             PIC XX.
019400         88  DLVTRAN-SUCCESSFUL        VALUE '00'.
019500     05  WS-PRODOUT-FS             PIC XX.
019600         88  PRODOUT-SUCCESSFUL        VALUE '00'.
019700     05  WS-INVREG-FS              PIC XX.
019800         88  INVREG-SUCCESSFUL         VALUE '00'.
019900
020000*    count of delivery transactions read this run, displayed
020100*    on the end-of-run totals along with the posted/reject counts
020200 77  WS-DLVTRAN-READ-CNT       PIC 9(7) COMP VALUE ZERO.
020300*    table sizes and the running invoice-number generator
020400 01  TABLE-CONTROL.
020500     05  WS-PRODUCT-COUNT          PIC 9(4) COMP VALUE ZERO.
020600     05  WS-CUSTOMER-COUNT         PIC 9(4) COMP VALUE ZERO.
020700     05  WS-NEXT-INVOICE-NO        PIC 9(5) COMP-3 VALUE ZERO.
020800
020900*    product master, loaded whole before any delivery is posted
021000 01  PRODUCT-TABLE-AREA.
021100     05  PRODUCT-TABLE OCCURS 500 TIMES INDEXED BY PT-IDX.
021200         10  PT-PROD-ID            PIC 9(5).
021300         10  PT-PROD-NAME          PIC X(25).
021400         10  PT-PROD-SKU           PIC X(12).
021500         10  PT-PROD-PRICE         PIC 9(7)V99.
021600         10  PT-PROD-STOCK         PIC S9(7).
021700         10  PT-PROD-MIN           PIC 9(5).
021800
021900*    customer master, loaded whole before any delivery is posted
022000 01  CUSTOMER-TABLE-AREA.
022100     05  CUSTOMER-TABLE OCCURS 200 TIMES INDEXED BY CT-IDX.
022200         10  CT-CUST-ID            PIC 9(5).
022300         10  CT-CUST-TERMS         PIC 9(3).
022400
022500*    the invoice record under construction for one delivery
022600 01  WS-INVOICE-BUILD.
022700     05  WB-INV-TOTAL              PIC 9(9)V99 VALUE ZERO.
022800 01  WS-INVOICE-BUILD-ALT REDEFINES WS-INVOICE-BUILD.
022900     05  WB-INV-TOTAL-WHOLE        PIC 9(9).
023000     05  WB-INV-TOTAL-CENTS        PIC 99.
023100
023200*    a key value converted to display text for a reject line
023300 01  WS-REJECT-KEY-BUILD.
023400     05  WK-KEY-DISPLAY            PIC 9(9) VALUE ZERO.
023500 01  WS-REJECT-KEY-BUILD-ALT REDEFINES WS-REJECT-KEY-BUILD.
023600     05  WK-KEY-DISPLAY-X          PIC X(9).
023700
023800*    calendar-correct due-date arithmetic work area
023900 01  WS-DUE-DATE-CALC.
024000     05  WS-DUE-YYYY               PIC 9(4) COMP.
024100     05  WS-DUE-MM                 PIC 9(2) COMP.
024200     05  WS-DUE-DD                 PIC 9(4) COMP.
024300     05  WS-DAYS-IN-MONTH          PIC 9(2) COMP.
024400     05  WS-DIVIDE-QUOT            PIC 9(4) COMP.
024500     05  WS-REM4                   PIC 9(2) COMP.
024600     05  WS-REM100                 PIC 9(2) COMP.
024700     05  WS-REM400                 PIC 9(3) COMP.
024800
024900*    Various constants
025000 01  HEADLINE                      PIC X(78) VALUE ALL '-'.
025100**********************************************************
025200 LINKAGE SECTION.
025300*    control record shared with ADLTMAIN, ADLTPAY and ADLTRPT
025400     COPY COPYLIB-RUNCTL.
025500**********************************************************
025600 PROCEDURE DIVISION USING RUNCTL-PARM.
025700 0000-ADLTDLV.
025800
025900*    current source file to error handler
026000     MOVE 'ADLTDLV ' TO WC-MSG-PROGRAM
026100     MOVE RC-RUN-DATE TO WC-MSG-RUN-DATE
026200
026300     PERFORM A0100-INIT
026400     PERFORM B0100-LOAD-PRODUCT-TABLE THRU B0100-EXIT
026500     PERFORM B0200-LOAD-CUSTOMER-TABLE THRU B0200-EXIT
026600     PERFORM C0100-POST-DELIVERIES THRU C0100-EXIT
026700     PERFORM D0100-WRITE-UPDATED-PRODUCT-MASTER THRU D0100-EXIT
026800     PERFORM Z0100-EXIT-PROGRAM
026900
027000     EXIT PROGRAM
027100     .
027200**********************************************************
027300 A0100-INIT.
027400
027500     DISPLAY HEADLINE
027600     DISPLAY 'ADLTDLV - DELIVERY POSTING STARTING'
027700     DISPLAY HEADLINE
027800
027900     MOVE RC-NEXT-INVOICE-NO TO WS-NEXT-INVOICE-NO
028000
028100     OPEN INPUT  PRODMST-IN
028200     OPEN INPUT  CUSTMST-IN
028300     OPEN INPUT  DLVTRAN-IN
028400     OPEN OUTPUT PRODMST-OUT
028500     OPEN OUTPUT INVREG-OUT
028600     .
028700**********************************************************
028800 B0100-LOAD-PRODUCT-TABLE.
028900
029000     READ PRODMST-IN
029100         AT END
029200             GO TO B0100-EXIT
029300     END-READ
029400     .
029500 B0100-LOAD-LOOP.
029600
029700     ADD 1 TO WS-PRODUCT-COUNT
029800     SET PT-IDX TO WS-PRODUCT-COUNT
029900     MOVE PI-PROD-ID    TO PT-PROD-ID (PT-IDX)
030000     MOVE PI-PROD-NAME  TO PT-PROD-NAME (PT-IDX)
030100     MOVE PI-PROD-SKU   TO PT-PROD-SKU (PT-IDX)
030200     MOVE PI-PROD-PRICE TO PT-PROD-PRICE (PT-IDX)
030300     MOVE PI-PROD-STOCK TO PT-PROD-STOCK (PT-IDX)
030400     MOVE PI-PROD-MIN   TO PT-PROD-MIN (PT-IDX)
030500
030600     READ PRODMST-IN
030700         AT END
030800             GO TO B0100-EXIT
030900     END-READ
031000     GO TO B0100-LOAD-LOOP
031100     .
031200 B0100-EXIT.
031300
031400     CLOSE PRODMST-IN
031500     .
031600**********************************************************
031700 B0200-LOAD-CUSTOMER-TABLE.
031800
031900     READ CUSTMST-IN
032000         AT END
032100             GO TO B0200-EXIT
032200     END-READ
032300     .
032400 B0200-LOAD-LOOP.
032500
032600     ADD 1 TO WS-CUSTOMER-COUNT
032700     SET CT-IDX TO WS-CUSTOMER-COUNT
032800     MOVE CI-CUST-ID    TO CT-CUST-ID (CT-IDX)
032900     MOVE CI-CUST-TERMS TO CT-CUST-TERMS (CT-IDX)
033000
033100     READ CUSTMST-IN
033200         AT END
033300             GO TO B0200-EXIT
033400     END-READ
033500     GO TO B0200-LOAD-LOOP
033600     .
033700 B0200-EXIT.
033800
033900     CLOSE CUSTMST-IN
034000     .
034100**********************************************************
034200 C0100-POST-DELIVERIES.
034300
034400     PERFORM C0110-READ-DLVTRAN
034500     .
034600 C0100-POST-LOOP.
034700
034800     IF EOF-DLVTRAN
034900         GO TO C0100-EXIT
035000     END-IF
035100
035200     PERFORM C0200-POST-ONE-DELIVERY
035300     PERFORM C0110-READ-DLVTRAN
035400     GO TO C0100-POST-LOOP
035500     .
035600 C0100-EXIT.
035700
035800     CLOSE DLVTRAN-IN
035900     .
036000**********************************************************
036100 C0110-READ-DLVTRAN.
036200
036300     READ DLVTRAN-IN
036400         AT END
036500             MOVE 'Y' TO WS-EOF-DLVTRAN-SWITCH
036600     END-READ
036700     IF NOT EOF-DLVTRAN
036800         ADD 1 TO WS-DLVTRAN-READ-CNT
036900     END-IF
037000     .
037100**********************************************************
037200 C0200-POST-ONE-DELIVERY.
037300
037400     MOVE 'C0200-POST-ONE-DELIVERY' TO WC-MSG-PARA
037500     MOVE DI-DLV-ID     TO WK-KEY-DISPLAY
037600     MOVE WK-KEY-DISPLAY-X TO WC-MSG-KEY-1
037700     MOVE DI-DLV-PROD-ID TO WK-KEY-DISPLAY
037800     MOVE WK-KEY-DISPLAY-X TO WC-MSG-KEY-2
037900     MOVE 'Y' TO WS-DELIVERY-VALID-SWITCH
038000
038100     PERFORM C0210-FIND-PRODUCT
038200     IF NOT PRODUCT-FOUND
038300         MOVE 'N'           TO WS-DELIVERY-VALID-SWITCH
038400         MOVE 'NOPRD'       TO WC-MSG-REJECT-CODE
038500         MOVE 'UNKNOWN PRODUCT ON DELIVERY' TO WC-MSG-TEXT
038600         PERFORM Z0900-ERROR-ROUTINE
038700     END-IF
038800
038900     IF DELIVERY-VALID
039000         PERFORM C0220-FIND-CUSTOMER
039100         IF NOT CUSTOMER-FOUND
039200             MOVE 'N'       TO WS-DELIVERY-VALID-SWITCH
039300             MOVE 'NOCST'   TO WC-MSG-REJECT-CODE
039400             MOVE 'UNKNOWN CUSTOMER ON DELIVERY' TO WC-MSG-TEXT
039500             PERFORM Z0900-ERROR-ROUTINE
039600         END-IF
039700     END-IF
039800
039900     IF DELIVERY-VALID
040000         IF DI-DLV-QTY < 1
040100             MOVE 'N'       TO WS-DELIVERY-VALID-SWITCH
040200             MOVE 'BADQT'   TO WC-MSG-REJECT-CODE
040300             MOVE 'QUANTITY MUST BE 1 OR MORE' TO WC-MSG-TEXT
040400             PERFORM Z0900-ERROR-ROUTINE
040500         END-IF
040600     END-IF
040700
040800     IF DELIVERY-VALID
040900         IF DI-DLV-QTY > PT-PROD-STOCK (PT-IDX)
041000             MOVE 'N'       TO WS-DELIVERY-VALID-SWITCH
041100             MOVE 'NOSTK'   TO WC-MSG-REJECT-CODE
041200             MOVE PT-PROD-STOCK (PT-IDX) TO WK-KEY-DISPLAY
041300             STRING 'NOT ENOUGH STOCK, AVAILABLE '
041400                 DELIMITED BY SIZE
041500                 WK-KEY-DISPLAY-X DELIMITED BY SIZE
041600                 INTO WC-MSG-TEXT
041700             END-STRING
041800             PERFORM Z0900-ERROR-ROUTINE
041900         END-IF
042000     END-IF
042100
042200     IF DELIVERY-VALID
042300         PERFORM C0300-CREATE-INVOICE
042400         ADD 1 TO RC-DLV-POSTED-CNT
042500     ELSE
042600         ADD 1 TO RC-DLV-REJECT-CNT
042700     END-IF
042800     .
042900**********************************************************
043000 C0210-FIND-PRODUCT.
043100
043200     MOVE 'N' TO WS-PRODUCT-FOUND-SWITCH
043300     SET PT-IDX TO 1
043400     SEARCH PRODUCT-TABLE
043500         AT END
043600             CONTINUE
043700         WHEN PT-PROD-ID (PT-IDX) = DI-DLV-PROD-ID
043800             MOVE 'Y' TO WS-PRODUCT-FOUND-SWITCH
043900     END-SEARCH
044000     .
044100**********************************************************
044200 C0220-FIND-CUSTOMER.
044300
044400     MOVE 'N' TO WS-CUSTOMER-FOUND-SWITCH
044500     SET CT-IDX TO 1
044600     SEARCH CUSTOMER-TABLE
044700         AT END
044800             CONTINUE
044900         WHEN CT-CUST-ID (CT-IDX) = DI-DLV-CUST-ID
045000             MOVE 'Y' TO WS-CUSTOMER-FOUND-SWITCH
045100     END-SEARCH
045200     .
045300**********************************************************
045400*    posts the accepted delivery: takes stock, builds and      *
045500*    writes one invoice register record                       *
045600**********************************************************
045700 C0300-CREATE-INVOICE.
045800
045900     SUBTRACT DI-DLV-QTY FROM PT-PROD-STOCK (PT-IDX)
046000
046100     COMPUTE WB-INV-TOTAL = DI-DLV-QTY * DI-DLV-UNIT-PRC
046200
046300     PERFORM C0310-CALC-DUE-DATE THRU C0310-EXIT
046400
046500     INITIALIZE VO-INVOICE-REC
046600     MOVE WS-NEXT-INVOICE-NO    TO VO-INV-ID
046700     MOVE DI-DLV-ID              TO VO-INV-DLV-ID
046800     MOVE WB-INV-TOTAL           TO VO-INV-TOTAL
046900     MOVE DI-DLV-YYYY            TO VO-ISSUED-YYYY
047000     MOVE DI-DLV-MM              TO VO-ISSUED-MM
047100     MOVE DI-DLV-DD              TO VO-ISSUED-DD
047200     MOVE WS-DUE-YYYY            TO VO-DUE-YYYY
047300     MOVE WS-DUE-MM              TO VO-DUE-MM
047400     MOVE WS-DUE-DD              TO VO-DUE-DD
047500     MOVE 'OPEN'                 TO VO-INV-STATUS
047600
047700     WRITE VO-INVOICE-REC
047800
047900     ADD 1 TO WS-NEXT-INVOICE-NO
048000     MOVE WS-NEXT-INVOICE-NO TO RC-NEXT-INVOICE-NO
048100     .
048200**********************************************************
048300*    due date = delivery date + customer terms days, correct   *
048400*    across month and year boundaries and leap years - no      *
048500*    intrinsic date functions used, period does not allow them *
048600**********************************************************
048700 C0310-CALC-DUE-DATE.
048800
048900     MOVE DI-DLV-YYYY TO WS-DUE-YYYY
049000     MOVE DI-DLV-MM   TO WS-DUE-MM
049100     MOVE DI-DLV-DD   TO WS-DUE-DD
049200     ADD CT-CUST-TERMS (CT-IDX) TO WS-DUE-DD
049300
049400     PERFORM C0320-SET-DAYS-IN-MONTH
049500     .
049600 C0310-NORMALIZE-LOOP.
049700
049800     IF WS-DUE-DD NOT > WS-DAYS-IN-MONTH
049900         GO TO C0310-EXIT
050000     END-IF
050100
050200     SUBTRACT WS-DAYS-IN-MONTH FROM WS-DUE-DD
050300     ADD 1 TO WS-DUE-MM
050400     IF WS-DUE-MM > 12
050500         MOVE 1 TO WS-DUE-MM
050600         ADD 1 TO WS-DUE-YYYY
050700     END-IF
050800     PERFORM C0320-SET-DAYS-IN-MONTH
050900     GO TO C0310-NORMALIZE-LOOP
051000     .
051100 C0310-EXIT.
051200
051300     EXIT
051400     .
051500**********************************************************
051600 C0320-SET-DAYS-IN-MONTH.
051700
051800     EVALUATE WS-DUE-MM
051900         WHEN 1
052000         WHEN 3
052100         WHEN 5
052200         WHEN 7
052300         WHEN 8
052400         WHEN 10
052500         WHEN 12
052600             MOVE 31 TO WS-DAYS-IN-MONTH
052700         WHEN 4
052800         WHEN 6
052900         WHEN 9
053000         WHEN 11
053100             MOVE 30 TO WS-DAYS-IN-MONTH
053200         WHEN 2
053300             PERFORM C0330-TEST-LEAP-YEAR
053400             IF WS-REM4 = ZERO AND (WS-REM100 NOT = ZERO
053500                     OR WS-REM400 = ZERO)
053600                 MOVE 29 TO WS-DAYS-IN-MONTH
053700             ELSE
053800                 MOVE 28 TO WS-DAYS-IN-MONTH
053900             END-IF
054000     END-EVALUATE
054100     .
054200**********************************************************
054300 C0330-TEST-LEAP-YEAR.
054400
054500     DIVIDE WS-DUE-YYYY BY 4   GIVING WS-DIVIDE-QUOT
054600         REMAINDER WS-REM4
054700     DIVIDE WS-DUE-YYYY BY 100 GIVING WS-DIVIDE-QUOT
054800         REMAINDER WS-REM100
054900     DIVIDE WS-DUE-YYYY BY 400 GIVING WS-DIVIDE-QUOT
055000         REMAINDER WS-REM400
055100     .
055200**********************************************************
055300 D0100-WRITE-UPDATED-PRODUCT-MASTER.
055400
055500     SET PT-IDX TO 1
055600     .
055700 D0100-WRITE-LOOP.
055800
055900     IF PT-IDX > WS-PRODUCT-COUNT
056000         GO TO D0100-EXIT
056100     END-IF
056200
056300     INITIALIZE PO-PRODUCT-REC
056400     MOVE PT-PROD-ID (PT-IDX)    TO PO-PROD-ID
056500     MOVE PT-PROD-NAME (PT-IDX)  TO PO-PROD-NAME
056600     MOVE PT-PROD-SKU (PT-IDX)   TO PO-PROD-SKU
056700     MOVE PT-PROD-PRICE (PT-IDX) TO PO-PROD-PRICE
056800     MOVE PT-PROD-STOCK (PT-IDX) TO PO-PROD-STOCK
056900     MOVE PT-PROD-MIN (PT-IDX)   TO PO-PROD-MIN
057000     WRITE PO-PRODUCT-REC
057100
057200     SET PT-IDX UP BY 1
057300     GO TO D0100-WRITE-LOOP
057400     .
057500 D0100-EXIT.
057600
057700     CLOSE PRODMST-OUT
057800     CLOSE INVREG-OUT
057900     .
058000**********************************************************
058100 Z0100-EXIT-PROGRAM.
058200
058300     DISPLAY HEADLINE
058400     DISPLAY 'ADLTDLV - DELIVERY POSTING COMPLETE'
058500     DISPLAY 'DELIVERIES READ   : ' WS-DLVTRAN-READ-CNT
058600     DISPLAY 'DELIVERIES POSTED : ' RC-DLV-POSTED-CNT
058700     DISPLAY 'DELIVERIES REJECTED: ' RC-DLV-REJECT-CNT
058800     DISPLAY HEADLINE
058900     .
059000**********************************************************
059100 Z0900-ERROR-ROUTINE.
059200
059300     CALL 'ADLTERR' USING WR-REJECT-LINE
059400     .
059500**********************************************************
