000100*-------------------------------------------------------------*
000200*  ADETTA LITE  -  CUSTOMER MASTER RECORD  (80 BYTES)           *
000300*-------------------------------------------------------------*
000400*  ONE RECORD PER WHOLESALE CUSTOMER.  UNORDERED ON THE MASTER  *
000500*  FILE; ADLTDLV LOADS THE WHOLE FILE INTO THE CUSTOMER-TABLE   *
000600*  (SEE ADLTDLV WORKING-STORAGE) BEFORE IT POSTS ANY DELIVERY.  *
000700*  ADLTRPT RE-READS THE SAME MASTER TO PICK UP CUST-NAME FOR    *
000800*  THE OPEN-BALANCE SECTION OF THE MANAGEMENT REPORT.           *
000900*-------------------------------------------------------------*
001000*  CHANGE LOG                                                 *
001100*  2014-03-11  PBK  ORIGINAL CUSTOMER TABLE DECLARATION (DB2)   *
001200*  1993-09-02  RBN  REQ 7640 - REBUILT AS A FLAT CUSTOMER       *
001300*                   MASTER RECORD FOR THE CARTON STOCK SYSTEM  *
001400*  1993-09-14  RBN  REQ 7640 - ADDED CUST-TERMS, DEFAULT 030    *
001500*                   DAYS, USED TO COMPUTE EACH INVOICE DUE DATE *
001600*  1998-11-17  HLK  Y2K REQ 9910 - NO DATE FIELDS ON THIS       *
001700*                   RECORD; REVIEWED AND LEFT UNCHANGED         *
001800*  2011-11-08  DNT  REQ 12396 - CUSTMAST-RECORD-LENGTH ADDED   *
001900*                   SO A CALLER CAN SANITY-CHECK THE LAYOUT     *
002000*-------------------------------------------------------------*
002100*    LENGTH OF THE RECORD BELOW, FOR SANITY CHECKS ONLY
002200 77  CUSTMAST-RECORD-LENGTH    PIC 9(3)       VALUE 080.
002300 01  CUSTMAST-RECORD.
002400*        -----------------------------------------------------
002500*        CUST-ID IS THE SEQUENTIALLY ASSIGNED CUSTOMER NUMBER
002600*        -----------------------------------------------------
002700     03  CUST-ID                   PIC 9(5).
002800     03  CUST-NAME                 PIC X(25).
002900     03  CUST-ADDRESS              PIC X(25).
003000     03  CUST-CONTACT              PIC X(15).
003100*        -----------------------------------------------------
003200*        PAYMENT TERMS IN DAYS.  DEFAULT 030 WHEN A NEW
003300*        CUSTOMER RECORD IS ADDED WITHOUT A TERMS OVERRIDE
003400*        -----------------------------------------------------
003500     03  CUST-TERMS                PIC 9(3).
003600     03  FILLER                    PIC X(7).
003700*-------------------------------------------------------------*
003800*    ALTERNATE VIEW - NAME SPLIT INTO A SEARCH KEY (FIRST 10     *
003900*    CHARACTERS, UPPERCASED BY CONVENTION) AND THE REMAINDER,    *
004000*    USED BY THE CUSTOMER-NAME PARTIAL-MATCH LOOKUP               *
004100*-------------------------------------------------------------*
004200 01  CUSTMAST-NAME-VIEW REDEFINES CUSTMAST-RECORD.
004300     03  FILLER                    PIC X(5).
004400     03  CM-NAME-SRCHKEY           PIC X(10).
004500     03  CM-NAME-REST              PIC X(15).
004600     03  FILLER                    PIC X(50).
004700*-------------------------------------------------------------*
004800*    ALTERNATE VIEW - ADDRESS SPLIT INTO STREET/PLACE HALVES,    *
004900*    USED WHEN THE CUSTOMER MAINTENANCE SCREEN NEEDS TO UPDATE   *
005000*    ONLY THE PLACE PORTION OF THE ADDRESS                       *
005100*-------------------------------------------------------------*
005200 01  CUSTMAST-ADDRESS-VIEW REDEFINES CUSTMAST-RECORD.
005300     03  FILLER                    PIC X(30).
005400     03  CM-ADDR-STREET            PIC X(15).
005500     03  CM-ADDR-PLACE             PIC X(10).
005600     03  FILLER                    PIC X(25).
