000100*-------------------------------------------------------------*
000200*  ADETTA LITE  -  DAILY RUN CONTROL RECORD                    *
000300*-------------------------------------------------------------*
000400*  CARRIES THE RUN-DATE PARAMETER (THE OLD CONTROL CARD) AND   *
000500*  THE CROSS-STEP POSTING/REJECT COUNTS FROM ADLTMAIN DOWN     *
000600*  THROUGH ADLTDLV, ADLTPAY AND ADLTRPT VIA CALL ... USING.    *
000700*  ONE COPY OF THIS RECORD IS LIVE FOR THE WHOLE DAILY RUN.    *
000800*-------------------------------------------------------------*
000900*  CHANGE LOG                                                 *
001000*  2014-03-22  SGS  ORIGINAL INLOG BG-FILE PROCESS LOG RECORD  *
001100*  1994-06-01  RBN  REQ 7902 - REBUILT AS THE INVOICE/PAYMENT  *
001200*                   POSTING RUN CONTROL CARD + TOTALS RECORD  *
001300*  1994-06-08  RBN  REQ 7902 - ADDED RC-DLV-POSTED/REJECTED    *
001400*                   AND RC-PAY-POSTED/REJECTED COMP COUNTERS  *
001500*  1998-10-22  HLK  Y2K REQ 9910 - RUN DATE SPLIT INTO A FULL   *
001600*                   4-DIGIT YEAR GROUP, NO 2-DIGIT WINDOW      *
001700*  2006-01-30  DNT  REQ 11408 - ADDED RC-REVENUE-WINDOW-DAYS    *
001800*                   SO THE 30-DAY REVENUE WINDOW IS A PARAMETER*
001900*  2011-11-08  DNT  REQ 12400 - RC-PARM-VERSION ADDED; BUMP   *
002000*                   WHENEVER A FIELD IS ADDED TO RUNCTL-PARM    *
002100*-------------------------------------------------------------*
002200*    LAYOUT VERSION OF THE PARM BELOW - BUMP WHEN A FIELD IS
002300*    ADDED SO AN OLDER CALLED PROGRAM CAN REFUSE A NEWER PARM
002400 77  RC-PARM-VERSION            PIC 9(1)       VALUE 2.
002500 01  RUNCTL-PARM.
002600*        -----------------------------------------------------
002700*        RUN DATE, AS READ FROM THE RUNCARD CONTROL FILE
002800*        -----------------------------------------------------
002900     05  RC-RUN-DATE.
003000         10  RC-RUN-YYYY           PIC 9(4).
003100         10  RC-RUN-MM             PIC 9(2).
003200         10  RC-RUN-DD             PIC 9(2).
003300*        -----------------------------------------------------
003400*        NUMBER OF DAYS BACK THE REVENUE WINDOW COVERS -
003500*        NORMALLY 30, HELD AS A PARAMETER RATHER THAN WIRED IN
003600*        -----------------------------------------------------
003700     05  RC-REVENUE-WINDOW-DAYS    PIC 9(3)      VALUE 30.
003800*        -----------------------------------------------------
003900*        NEXT-NUMBER COUNTERS - SEEDED BY ADLTMAIN FROM THE
004000*        HIGH KEY ALREADY ON EACH MASTER/REGISTER FILE
004100*        -----------------------------------------------------
004200     05  RC-NEXT-INVOICE-NO        PIC 9(5) COMP-3.
004300     05  RC-NEXT-PAYMENT-NO        PIC 9(5) COMP-3.
004400*        -----------------------------------------------------
004500*        CROSS-STEP CONTROL TOTALS - DISPLAYED BY ADLTMAIN
004600*        AT THE END OF THE RUN AND CARRIED ON THE MGMT REPORT
004700*        -----------------------------------------------------
004800     05  RC-DLV-POSTED-CNT         PIC 9(7)  COMP.
004900     05  RC-DLV-REJECT-CNT         PIC 9(7)  COMP.
005000     05  RC-PAY-POSTED-CNT         PIC 9(7)  COMP.
005100     05  RC-PAY-REJECT-CNT         PIC 9(7)  COMP.
005200     05  FILLER                    PIC X(10) VALUE SPACE.
005300*-------------------------------------------------------------*
005400*    ALTERNATE VIEW - RUN DATE AS ONE 8-DIGIT FIELD, FOR        *
005500*    PARAGRAPHS THAT DO CALENDAR ARITHMETIC ON IT DIRECTLY      *
005600*-------------------------------------------------------------*
005700 01  RUNCTL-RUN-DATE-ALT REDEFINES RUNCTL-PARM.
005800     05  RC-RUN-DATE-N             PIC 9(8).
005900     05  FILLER                    PIC X(32).
006000*-------------------------------------------------------------*
006100*    ALTERNATE VIEW - ALL FOUR CONTROL TOTALS AS ONE TABLE,     *
006200*    FOR THE END-OF-RUN SUMMARY DISPLAY IN ADLTMAIN             *
006300*-------------------------------------------------------------*
006400 01  RUNCTL-TOTALS-ALT REDEFINES RUNCTL-PARM.
006500     05  FILLER                    PIC X(16).
006600     05  RC-TOTALS-TABLE           PIC 9(7) COMP OCCURS 4 TIMES.
006700     05  FILLER                    PIC X(10).
006800*-------------------------------------------------------------*
006900*    THE RUNCARD CONTROL FILE ITSELF - ONE RECORD, READ ONCE    *
007000*    BY ADLTMAIN AT 0000-MAIN TIME                              *
007100*-------------------------------------------------------------*
007200 01  RUNCARD-RECORD.
007300     05  RUNCARD-RUN-DATE          PIC 9(8).
007400     05  FILLER                    PIC X(72).
