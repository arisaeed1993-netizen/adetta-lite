000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    ADLTERR.
000400 AUTHOR.        RUTH BENSON.
000500 INSTALLATION.  ADETTA LITE WHOLESALE - DATA PROCESSING.
000600 DATE-WRITTEN.  1994-01-19.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*
001000* Purpose: append one line to the daily error/reject listing
001100* Initial Version Created: 1994-01-19
001200*
001300**********************************************************
001400*  CHANGE LOG                                               *
001500*  1994-01-19  RBN  REQ 7820 - ORIGINAL VERSION, ADAPTED     *
001600*                   FROM THE OLD SQLLOG PROCEDURE SO THE     *
001700*                   DELIVERY/PAYMENT POSTING RUNS HAVE ONE   *
001800*                   SHARED REJECT-LISTING WRITER              *
001900*  1994-02-03  RBN  REQ 7820 - OPENS EXTEND ONLY; ADLTMAIN   *
002000*                   NOW CLEARS ERRLIST AT START OF RUN        *
002100*  1996-05-08  JKL  REQ 8640 - WC-MSG-PROGRAM NOW CARRIED ON  *
002200*                   THE REJECT LINE SO ONE LISTING CAN COVER  *
002300*                   BOTH ADLTDLV AND ADLTPAY REJECTS          *
002400*  1998-11-03  HLK  Y2K REQ 9910 - NO DATE MATH IN THIS       *
002500*                   PROGRAM; REVIEWED AND LEFT UNCHANGED       *
002600*  2004-02-26  DNT  REQ 10602 - W9-LINES-WRITTEN COUNTER      *
002700*                   ADDED FOR THE END-OF-RUN CONTROL DISPLAY  *
002800*  2009-07-14  DNT  REQ 12016 - ADLTERR-TRACE-SWITCH (UPSI-0)    *
002900*                   NOW ACTUALLY TESTED IN 110-APPEND-LINE-TO-   *
003000*                   FILE; LC-REJECT-LINE-KEY-VIEW ADDED SO THE   *
003100*                   TRACE CAN DISPLAY THE COMBINED KEYS DIRECTLY *
003200*  2011-10-04  DNT  REQ 12393 - 100-FORMAT-LINE NOW PERFORMS     *
003300*                   THRU 110-APPEND-LINE-TO-FILE AS ONE RANGE -  *
003400*                   THE TWO STEPS ARE ALWAYS DONE TOGETHER       *
003500*  2011-11-08  DNT  REQ 12407 - W9-LINES-WRITTEN MOVED OFF THE   *
003600*                   01 LEVEL - IT IS A STANDALONE COUNTER, NOT   *
003700*                   PART OF ANY GROUP ITEM                       *
003800**********************************************************
003900 ENVIRONMENT DIVISION.
004000*---------------------------------------------------------
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS NUMERIC-KEY IS '0' THRU '9'
004500     UPSI-0 IS ADLTERR-TRACE-SWITCH.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT OPTIONAL ERRLIST
004900         ASSIGN TO ERRLIST
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS WS-ERRLIST-FS.
005200**********************************************************
005300 DATA DIVISION.
005400*---------------------------------------------------------
005500 FILE SECTION.
005600 FD  ERRLIST
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 132 CHARACTERS
005900     DATA RECORD IS ERRLIST-LINE.
006000 01  ERRLIST-LINE                  PIC X(132).
006100**********************************************************
006200 WORKING-STORAGE SECTION.
006300*    working storage data for error routine
006400     COPY Z0900-error-wkstg.
006500
006600 01  FILE-STATUS-FIELDS.
006700     05  WS-ERRLIST-FS             PIC XX.
006800         88  ERRLIST-SUCCESSFUL        VALUE '00'.
006900
007000*    STANDALONE COUNTER, NOT PART OF ANY GROUP ITEM
007100 77  W9-LINES-WRITTEN              PIC 9(7) COMP VALUE ZERO.
007200
007300 01  WR-BUILT-LINE.
007400     05  WB-LINE                   PIC X(132) VALUE SPACE.
007500*-------------------------------------------------------------*
007600*    ALTERNATE VIEW - BUILT LINE AS FOUR 33-CHARACTER SLICES,   *
007700*    ONE PER REJECT-LINE GROUP, FOR THE MOVE-BY-SLICE LOGIC      *
007800*    IN 100-FORMAT-LINE                                         *
007900*-------------------------------------------------------------*
008000 01  WR-BUILT-LINE-SLICES REDEFINES WR-BUILT-LINE.
008100     05  WB-SLICE-1                PIC X(33).
008200     05  WB-SLICE-2                PIC X(33).
008300     05  WB-SLICE-3                PIC X(33).
008400     05  WB-SLICE-4                PIC X(33).
008500*-------------------------------------------------------------*
008600*    ALTERNATE VIEW - BUILT LINE AS ONE SEQUENCE-NUMBER FIELD    *
008700*    FOLLOWED BY THE REMAINING TEXT, USED WHEN ADLTERR-TRACE-   *
008800*    SWITCH IS ON AND EACH LINE IS NUMBERED FOR DEBUGGING        *
008900*-------------------------------------------------------------*
009000 01  WR-BUILT-LINE-NUMBERED REDEFINES WR-BUILT-LINE.
009100     05  WB-SEQ-NO                 PIC 9(7) COMP.
009200     05  FILLER                    PIC X(128).
009300
009400 LINKAGE SECTION.
009500 01  LC-REJECT-LINE.
009600     05  LC-MSG-PROGRAM            PIC X(8).
009700     05  FILLER                    PIC X(1).
009800     05  LC-MSG-RUN-DATE           PIC X(8).
009900     05  FILLER                    PIC X(1).
010000     05  LC-MSG-REJECT-CODE        PIC X(4).
010100     05  FILLER                    PIC X(1).
010200     05  LC-MSG-PARA               PIC X(30).
010300     05  FILLER                    PIC X(1).
010400     05  LC-MSG-KEY-1              PIC X(9).
010500     05  FILLER                    PIC X(1).
010600     05  LC-MSG-KEY-2              PIC X(9).
010700     05  FILLER                    PIC X(1).
010800     05  LC-MSG-TEXT               PIC X(56).
010900     05  FILLER                    PIC X(6).
011000*-------------------------------------------------------------*
011100*    ALTERNATE VIEW - THE TWO REJECT KEYS TOGETHER AS ONE       *
011200*    FIELD, USED ONLY WHEN ADLTERR-TRACE-SWITCH IS ON SO A      *
011300*    DEBUG SESSION CAN SEE BOTH KEYS IN ONE DISPLAY             *
011400*-------------------------------------------------------------*
011500 01  LC-REJECT-LINE-KEY-VIEW REDEFINES LC-REJECT-LINE.
011600     05  FILLER                    PIC X(54).
011700     05  LK-COMBINED-KEYS          PIC X(19).
011800     05  FILLER                    PIC X(63).
011900**********************************************************
012000 PROCEDURE DIVISION USING LC-REJECT-LINE.
012100 000-ADLTERR.
012200
012300     PERFORM 100-FORMAT-LINE THRU 110-APPEND-LINE-TO-FILE
012400
012500     EXIT PROGRAM
012600     .
012700**********************************************************
012800 100-FORMAT-LINE.
012900
013000     MOVE SPACE TO WR-BUILT-LINE
013100     STRING
013200         LC-MSG-PROGRAM    DELIMITED BY SIZE
013300         ' '               DELIMITED BY SIZE
013400         LC-MSG-RUN-DATE   DELIMITED BY SIZE
013500         ' '               DELIMITED BY SIZE
013600         LC-MSG-REJECT-CODE DELIMITED BY SIZE
013700         ' '               DELIMITED BY SIZE
013800         LC-MSG-PARA       DELIMITED BY SIZE
013900         ' KEY1='          DELIMITED BY SIZE
014000         LC-MSG-KEY-1      DELIMITED BY SIZE
014100         ' KEY2='          DELIMITED BY SIZE
014200         LC-MSG-KEY-2      DELIMITED BY SIZE
014300         ' '               DELIMITED BY SIZE
014400         LC-MSG-TEXT       DELIMITED BY SIZE
014500         INTO WB-LINE
014600     END-STRING
014700     .
014800**********************************************************
014900 110-APPEND-LINE-TO-FILE.
015000
015100     OPEN EXTEND ERRLIST
015200     IF NOT ERRLIST-SUCCESSFUL
015300         CLOSE ERRLIST
015400         OPEN OUTPUT ERRLIST
015500     END-IF
015600
015700     MOVE WB-LINE TO ERRLIST-LINE
015800     WRITE ERRLIST-LINE
015900     ADD 1 TO W9-LINES-WRITTEN
016000
016100     IF ADLTERR-TRACE-SWITCH
016200         DISPLAY 'ADLTERR TRACE - LINE ' W9-LINES-WRITTEN
016300         DISPLAY 'ADLTERR TRACE - KEYS: ' LK-COMBINED-KEYS
016400         DISPLAY 'ADLTERR TRACE - RAW BYTES 1-4: ' WB-SEQ-NO
016500     END-IF
016600
016700     CLOSE ERRLIST
016800     .
016900**********************************************************
