000100*-------------------------------------------------------------*
000200*  ADETTA LITE  -  DELIVERY TRANSACTION RECORD  (60 BYTES)       *
000300*-------------------------------------------------------------*
000400*  ONE RECORD PER CARTON DELIVERY TO BE POSTED.  PROCESSED IN    *
000500*  FILE ORDER BY ADLTDLV; EACH ACCEPTED RECORD DECREMENTS THE   *
000600*  PRODUCT'S STOCK AND CREATES EXACTLY ONE INVOICE.              *
000700*-------------------------------------------------------------*
000800*  CHANGE LOG                                                 *
000900*  2014-03-19  SGS  ORIGINAL DEBTOR TABLE DECLARATION (DB2)      *
001000*  1993-09-20  RBN  REQ 7641 - REBUILT AS THE DAILY DELIVERY     *
001100*                   TRANSACTION RECORD FOR THE POSTING RUN       *
001200*  1993-10-04  RBN  REQ 7641 - DLV-UNIT-PRC ADDED SO A DELIVERY  *
001300*                   CAN BE BILLED OFF-LIST WITHOUT A PRICE       *
001400*                   OVERRIDE SCREEN                              *
001500*  1998-11-22  HLK  Y2K REQ 9910 - DLV-DATE CONFIRMED ALREADY    *
001600*                   CARRIES A FULL 4-DIGIT YEAR (9(8) YYYYMMDD) *
001700*  2011-11-08  DNT  REQ 12397 - DLVTRANS-RECORD-LENGTH ADDED   *
001800*                   SO A CALLER CAN SANITY-CHECK THE LAYOUT     *
001900*-------------------------------------------------------------*
002000*    LENGTH OF THE RECORD BELOW, FOR SANITY CHECKS ONLY
002100 77  DLVTRANS-RECORD-LENGTH    PIC 9(3)       VALUE 060.
002200 01  DLVTRANS-RECORD.
002300     03  DLV-ID                    PIC 9(5).
002400     03  DLV-DATE.
002500         05  DLV-DATE-YYYY         PIC 9(4).
002600         05  DLV-DATE-MM           PIC 9(2).
002700         05  DLV-DATE-DD           PIC 9(2).
002800     03  DLV-CUST-ID               PIC 9(5).
002900     03  DLV-PROD-ID               PIC 9(5).
003000*        -----------------------------------------------------
003100*        CARTONS DELIVERED - MUST BE 1 OR MORE; A ZERO OR
003200*        MISSING QUANTITY IS REJECTED, NEVER DEFAULTED
003300*        -----------------------------------------------------
003400     03  DLV-QTY                   PIC 9(5).
003500*        -----------------------------------------------------
003600*        AGREED PRICE PER CARTON FOR THIS DELIVERY - MAY DIFFER
003700*        FROM PROD-PRICE ON THE PRODUCT MASTER
003800*        -----------------------------------------------------
003900     03  DLV-UNIT-PRC               PIC 9(7)V99.
004000     03  DLV-NOTE                   PIC X(23).
004100*-------------------------------------------------------------*
004200*    ALTERNATE VIEW - DELIVERY DATE AS ONE 8-DIGIT NUMERIC       *
004300*    FIELD, FOR THE DUE-DATE CALENDAR-ARITHMETIC PARAGRAPH       *
004400*-------------------------------------------------------------*
004500 01  DLVTRANS-DATE-VIEW REDEFINES DLVTRANS-RECORD.
004600     03  FILLER                    PIC X(5).
004700     03  DV-DLV-DATE-N             PIC 9(8).
004800     03  FILLER                    PIC X(47).
004900*-------------------------------------------------------------*
005000*    ALTERNATE VIEW - UNIT PRICE SPLIT INTO WHOLE/CENTS, USED    *
005100*    WHEN THE INVOICE TOTAL EDIT PARAGRAPH BUILDS A DISPLAY      *
005200*    AMOUNT RATHER THAN A COMPUTE RESULT                        *
005300*-------------------------------------------------------------*
005400 01  DLVTRANS-PRICE-VIEW REDEFINES DLVTRANS-RECORD.
005500     03  FILLER                    PIC X(28).
005600     03  DV-UNIT-PRC-WHOLE         PIC 9(7).
005700     03  DV-UNIT-PRC-CENTS         PIC 99.
005800     03  FILLER                    PIC X(23).
