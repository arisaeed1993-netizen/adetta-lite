000100*-------------------------------------------------------------*
000200*  ADETTA LITE  -  PAYMENT TRANSACTION / REGISTER RECORD         *
000300*  (50 BYTES)                                                   *
000400*-------------------------------------------------------------*
000500*  SAME LAYOUT SERVES TWO ROLES FOR ADLTPAY: AS READ, IT IS A    *
000600*  PAYMENT TRANSACTION TO BE APPLIED TO AN INVOICE; AS WRITTEN,  *
000700*  IT IS ONE ACCEPTED RECORD ON THE PAYMENT REGISTER.            *
000800*-------------------------------------------------------------*
000900*  CHANGE LOG                                                 *
001000*  2014-03-26  SGS  ORIGINAL FINDATA TABLE DECLARATION (DB2)     *
001100*  1994-01-07  RBN  REQ 7820 - REBUILT AS THE DAILY PAYMENT      *
001200*                   TRANSACTION/REGISTER RECORD                 *
001300*  1994-01-12  RBN  REQ 7820 - PAY-METHOD ADDED (CASH/BANK/      *
001400*                   CARD) SO THE REGISTER CAN BE SUBTOTALED BY   *
001500*                   PAYMENT TYPE ON A FUTURE REPORT              *
001600*  1998-12-02  HLK  Y2K REQ 9910 - PAY-DATE CONFIRMED ALREADY    *
001700*                   CARRIES A FULL 4-DIGIT YEAR (9(8) YYYYMMDD) *
001800*  2011-11-08  DNT  REQ 12398 - PAYTRANS-RECORD-LENGTH ADDED   *
001900*                   SO A CALLER CAN SANITY-CHECK THE LAYOUT     *
002000*-------------------------------------------------------------*
002100*    LENGTH OF THE RECORD BELOW, FOR SANITY CHECKS ONLY
002200 77  PAYTRANS-RECORD-LENGTH    PIC 9(3)       VALUE 050.
002300 01  PAYTRANS-RECORD.
002400     03  PAY-ID                    PIC 9(5).
002500     03  PAY-INV-ID                PIC 9(5).
002600     03  PAY-AMOUNT                PIC 9(9)V99.
002700     03  PAY-DATE.
002800         05  PAY-DATE-YYYY         PIC 9(4).
002900         05  PAY-DATE-MM           PIC 9(2).
003000         05  PAY-DATE-DD           PIC 9(2).
003100*        -----------------------------------------------------
003200*        'CASH', 'BANK' OR 'CARD'
003300*        -----------------------------------------------------
003400     03  PAY-METHOD                PIC X(4).
003500     03  PAY-NOTE                  PIC X(17).
003600*-------------------------------------------------------------*
003700*    ALTERNATE VIEW - PAYMENT DATE AS ONE 8-DIGIT NUMERIC        *
003800*    FIELD, FOR THE 210-CHECK-INVOICE-NUMBER LOOKUP PARAGRAPH    *
003900*-------------------------------------------------------------*
004000 01  PAYTRANS-DATE-VIEW REDEFINES PAYTRANS-RECORD.
004100     03  FILLER                    PIC X(21).
004200     03  PV-PAY-DATE-N             PIC 9(8).
004300     03  FILLER                    PIC X(21).
004400*-------------------------------------------------------------*
004500*    ALTERNATE VIEW - AMOUNT SPLIT INTO WHOLE/CENTS, USED BY     *
004600*    THE PAYMENT-REGISTER EDIT PARAGRAPH                        *
004700*-------------------------------------------------------------*
004800 01  PAYTRANS-AMOUNT-VIEW REDEFINES PAYTRANS-RECORD.
004900     03  FILLER                    PIC X(10).
005000     03  PV-AMOUNT-WHOLE           PIC 9(9).
005100     03  PV-AMOUNT-CENTS           PIC 99.
005200     03  FILLER                    PIC X(29).
