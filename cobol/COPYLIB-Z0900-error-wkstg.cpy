000100*-------------------------------------------------------------*
000200*  ADETTA LITE  -  REJECT / ERROR LISTING WORKING STORAGE      *
000300*-------------------------------------------------------------*
000400*  THIS MEMBER IS SHARED BY EVERY POSTING AND REPORT PROGRAM   *
000500*  IN THE DAILY RUN.  INCLUDE WITH 'COPY Z0900-error-wkstg.'   *
000600*  IN WORKING-STORAGE, THEN PERFORM Z0900-ERROR-ROUTINE (WHICH *
000700*  ITSELF CALLS 'ADLTERR') WHENEVER A TRANSACTION IS REJECTED. *
000800*-------------------------------------------------------------*
000900*  CHANGE LOG                                                 *
001000*  2014-03-26  PBK  ORIGINAL SQLCODE/DSNTIAR ERROR-TRACE AREA  *
001100*  1996-02-09  RBN  REQ 8817 - DROPPED DB2 TRACE FIELDS, BUILT *
001200*                   PLAIN REJECT-LISTING WORK AREA FOR THE     *
001300*                   FLAT-FILE DELIVERY/PAYMENT POSTING RUNS    *
001400*  1996-02-19  RBN  REQ 8817 - ADDED WC-MSG-KEY-1/2 SO BOTH A   *
001500*                   DELIVERY KEY AND A CUSTOMER/PRODUCT KEY    *
001600*                   CAN RIDE ON ONE REJECT LINE                *
001700*  1998-11-03  HLK  Y2K REQ 9910 - WC-MSG-RUN-DATE NOW CARRIES  *
001800*                   A FULL 4-DIGIT YEAR, NO WINDOWING USED     *
001900*  2003-07-14  DNT  REQ 10240 - WC-MSG-PROGRAM WIDENED TO X(8)  *
002000*                   TO HOLD THE FULL ADLTxxx PROGRAM-ID        *
002100*  2011-11-08  DNT  REQ 12401 - W9-SPACE-CNT MOVED OFF THE     *
002200*                   01 LEVEL - IT IS A STANDALONE COUNTER,      *
002300*                   NOT PART OF ANY GROUP ITEM                  *
002400*-------------------------------------------------------------*
002500 01  WC-LOG-TEXT                  PIC X(80)      VALUE SPACE.
002600 77  W9-SPACE-CNT                 PIC S9(4) COMP VALUE ZERO.
002700*-------------------------------------------------------------*
002800*    ONE REJECT LINE, AS IT IS HANDED TO 'ADLTERR' AND AS IT   *
002900*    IS WRITTEN TO THE ERROR/REJECT LISTING (132 PRINT COLS)   *
003000*-------------------------------------------------------------*
003100 01  WR-REJECT-LINE.
003200     05  WC-MSG-PROGRAM            PIC X(8)  VALUE SPACE.
003300     05  FILLER                    PIC X(1)  VALUE SPACE.
003400     05  WC-MSG-RUN-DATE.
003500         10  WC-MSG-RUN-YYYY       PIC 9(4)  VALUE ZERO.
003600         10  WC-MSG-RUN-MM         PIC 9(2)  VALUE ZERO.
003700         10  WC-MSG-RUN-DD         PIC 9(2)  VALUE ZERO.
003800     05  FILLER                    PIC X(1)  VALUE SPACE.
003900     05  WC-MSG-REJECT-CODE        PIC X(4)  VALUE SPACE.
004000     05  FILLER                    PIC X(1)  VALUE SPACE.
004100     05  WC-MSG-PARA               PIC X(30) VALUE SPACE.
004200     05  FILLER                    PIC X(1)  VALUE SPACE.
004300     05  WC-MSG-KEY-1              PIC X(9)  VALUE SPACE.
004400     05  FILLER                    PIC X(1)  VALUE SPACE.
004500     05  WC-MSG-KEY-2              PIC X(9)  VALUE SPACE.
004600     05  FILLER                    PIC X(1)  VALUE SPACE.
004700     05  WC-MSG-TEXT               PIC X(56) VALUE SPACE.
004800     05  FILLER                    PIC X(6)  VALUE SPACE.
004900*-------------------------------------------------------------*
005000*    ALTERNATE VIEW - THE RUN DATE AS ONE 8-DIGIT NUMERIC      *
005100*    FIELD, FOR PROGRAMS THAT ALREADY HOLD YYYYMMDD THAT WAY   *
005200*-------------------------------------------------------------*
005300 01  WR-REJECT-LINE-ALT REDEFINES WR-REJECT-LINE.
005400     05  FILLER                    PIC X(9).
005500     05  WC-MSG-RUN-DATE-N         PIC 9(8).
005600     05  FILLER                    PIC X(119).
005700*-------------------------------------------------------------*
005800*    KEY-1/KEY-2 AS PACKED NUMERIC, FOR PARAGRAPHS THAT WANT   *
005900*    TO MOVE AN ID DIRECTLY RATHER THAN EDIT IT FIRST          *
006000*-------------------------------------------------------------*
006100 01  WR-REJECT-KEYS-NUMERIC REDEFINES WR-REJECT-LINE.
006200     05  FILLER                    PIC X(54).
006300     05  WN-MSG-KEY-1-N            PIC 9(9).
006400     05  FILLER                    PIC X(1).
006500     05  WN-MSG-KEY-2-N            PIC 9(9).
006600     05  FILLER                    PIC X(63).
