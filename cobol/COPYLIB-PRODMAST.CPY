000100*-------------------------------------------------------------*
000200*  ADETTA LITE  -  PRODUCT MASTER RECORD  (80 BYTES)            *
000300*-------------------------------------------------------------*
000400*  ONE RECORD PER CARTON-STOCKED PRODUCT.  UNORDERED ON THE     *
000500*  MASTER FILE; ADLTDLV LOADS THE WHOLE FILE INTO THE           *
000600*  PRODUCT-TABLE (SEE ADLTDLV WORKING-STORAGE) BEFORE IT        *
000700*  POSTS ANY DELIVERY, SO LOOKUPS ARE BY TABLE SEARCH, NOT BY   *
000800*  A KEYED READ.                                                *
000900*-------------------------------------------------------------*
001000*  CHANGE LOG                                                 *
001100*  2014-03-11  PBK  ORIGINAL ITEM TABLE DECLARATION (DB2)       *
001200*  1993-09-02  RBN  REQ 7640 - REBUILT AS A FLAT PRODUCT MASTER *
001300*                   RECORD FOR THE CARTON STOCK SYSTEM          *
001400*  1993-09-10  RBN  REQ 7640 - ADDED PROD-MIN THRESHOLD FIELD   *
001500*                   FOR THE LOW-STOCK WARNING ON THE MGMT RPT  *
001600*  1998-11-17  HLK  Y2K REQ 9910 - NO DATE FIELDS ON THIS       *
001700*                   RECORD; REVIEWED AND LEFT UNCHANGED         *
001800*  2009-04-06  DNT  REQ 12015 - PROD-SKU WIDENED SEARCH NOTE -  *
001900*                   SKU IS UNIQUE, KEPT AS A PLAIN ALPHA FIELD  *
002000*  2011-11-08  DNT  REQ 12395 - PRODMAST-RECORD-LENGTH ADDED   *
002100*                   SO A CALLER CAN SANITY-CHECK THE LAYOUT     *
002200*-------------------------------------------------------------*
002300*    LENGTH OF THE RECORD BELOW, FOR SANITY CHECKS ONLY
002400 77  PRODMAST-RECORD-LENGTH    PIC 9(3)       VALUE 080.
002500 01  PRODMAST-RECORD.
002600*        -----------------------------------------------------
002700*        PROD-ID IS THE SEQUENTIALLY ASSIGNED PRODUCT NUMBER,
002800*        1, 2, 3 ... ASSIGNED WHEN THE PRODUCT WAS FIRST ADDED
002900*        -----------------------------------------------------
003000     03  PROD-ID                  PIC 9(5).
003100     03  PROD-NAME                PIC X(25).
003200     03  PROD-SKU                 PIC X(12).
003300*        -----------------------------------------------------
003400*        LIST PRICE PER CARTON - NOT NECESSARILY THE PRICE A
003500*        GIVEN DELIVERY WAS BILLED AT (SEE DLV-UNIT-PRC)
003600*        -----------------------------------------------------
003700     03  PROD-PRICE                PIC 9(7)V99.
003800*        -----------------------------------------------------
003900*        CARTONS ON HAND.  SIGNED SO A MIS-POSTED CORRECTION
004000*        RUN CAN NEVER BE MISREAD AS A HUGE POSITIVE BALANCE
004100*        -----------------------------------------------------
004200     03  PROD-STOCK                PIC S9(7).
004300     03  PROD-MIN                  PIC 9(5).
004400     03  FILLER                    PIC X(17).
004500*-------------------------------------------------------------*
004600*    ALTERNATE VIEW - PRICE SPLIT INTO WHOLE CARTONS-PRICE AND  *
004700*    CENTS, USED BY THE STOCK-LISTING EDIT PARAGRAPH IN ADLTRPT *
004800*-------------------------------------------------------------*
004900 01  PRODMAST-PRICE-VIEW REDEFINES PRODMAST-RECORD.
005000     03  FILLER                    PIC X(42).
005100     03  PM-PRICE-WHOLE            PIC 9(7).
005200     03  PM-PRICE-CENTS            PIC 99.
005300     03  FILLER                    PIC X(29).
005400*-------------------------------------------------------------*
005500*    ALTERNATE VIEW - SKU SPLIT INTO THE 4-CHARACTER VENDOR      *
005600*    PREFIX AND THE 8-CHARACTER ITEM CODE, USED WHEN THE         *
005700*    PRODUCT MAINTENANCE CLERK KEYS A PARTIAL SKU LOOKUP         *
005800*-------------------------------------------------------------*
005900 01  PRODMAST-SKU-VIEW REDEFINES PRODMAST-RECORD.
006000     03  FILLER                    PIC X(30).
006100     03  PM-SKU-VENDOR-PFX         PIC X(4).
006200     03  PM-SKU-ITEM-CODE          PIC X(8).
006300     03  FILLER                    PIC X(38).
